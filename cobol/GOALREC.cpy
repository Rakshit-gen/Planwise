000100******************************************************************        
000200*                                                                         
000300*  GOALREC   -  GOAL-RECORD  -  FINANCIAL GOAL MASTER LAYOUT              
000400*                                                                         
000500*  ONE OCCURRENCE PER GOAL ON THE GOALS INPUT FILE.  RECORD IS            
000600*  READ IN ARRIVAL ORDER BY GOALPROJ - NO KEYED ACCESS.                   
000700*                                                                         
000800*  MAINTENANCE                                                            
000900*  -----------                                                            
001000*  1994-11-02  RSK  ORIGINAL COPYBOOK FOR PLANWISE GOAL BATCH.            
001100*  1998-09-14  RSK  WIDENED TARGET-DATE YEAR TO 4 DIGITS - SEE            
001200*                   Y2K REMEDIATION PROJECT PW-0231.                      
001300*  2003-05-30  DFT  ADDED GL-GOAL-DESC PER REQUEST PW-0388.               
001400*                                                                         
001500******************************************************************        
001600 01  GOAL-RECORD.                                                         
001700     05  GL-GOAL-ID                  PIC 9(10).                           
001800     05  GL-GOAL-NAME                PIC X(40).                           
001900     05  GL-GOAL-DESC                PIC X(60).                           
002000     05  GL-TARGET-AMOUNT            PIC S9(17)V99.                       
002100     05  GL-CURRENT-AMOUNT           PIC S9(17)V99.                       
002200     05  GL-MONTHLY-CONTRIB          PIC S9(17)V99.                       
002300     05  GL-TIME-HORIZON-MONTHS      PIC 9(4).                            
002400     05  GL-EXPECTED-RETURN-RATE     PIC S9(3)V99.                        
002500     05  GL-INFLATION-RATE           PIC S9(3)V99.                        
002600     05  GL-TARGET-DATE              PIC 9(8).                            
002700     05  GL-TARGET-DATE-R  REDEFINES GL-TARGET-DATE.                      
002800         10  GL-TGT-YYYY             PIC 9(4).                            
002900         10  GL-TGT-MM               PIC 9(2).                            
003000         10  GL-TGT-DD               PIC 9(2).                            
003100     05  FILLER                      PIC X(20).                           
