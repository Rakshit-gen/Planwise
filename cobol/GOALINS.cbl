000100******************************************************************        
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP                      
000300* ALL RIGHTS RESERVED                                                     
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     GOALINS.                                                 
000700 AUTHOR.         J L SAYLES.                                              
000800 INSTALLATION.   THE SYSTEMS GROUP - FINANCIAL PLANNING UNIT.             
000900 DATE-WRITTEN.   NOVEMBER 1994.                                           
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200******************************************************************        
001300* PLANWISE GOAL PROJECTION BATCH - INSIGHTS SUBPROGRAM                    
001400*                                                                         
001500* CALLED ONCE PER GOAL BY GOALPROJ AFTER THE FULL MONTH-BY-               
001600* MONTH PROJECTION LOOP HAS COMPLETED.  GIVEN THE GOAL RECORD             
001700* AND THE FINAL MONTH'S PROJECTION-RECORD, COMPUTES THE                   
001800* REQUIRED MONTHLY CONTRIBUTION, RUNS THE 1000-TRIAL COMPLETION           
001900* -PROBABILITY SIMULATION AND BUILDS THE INSIGHTS-RECORD.                 
002000*                                                                         
002100* THIS PROGRAM AND GOALCALC WERE ORIGINALLY ONE ROUTINE - SEE             
002200* THE 1999-07-08 ENTRY BELOW.  THE SPLIT KEPT THE PER-MONTH               
002300* PROJECTION MATH (CALLED MANY TIMES PER GOAL) SEPARATE FROM              
002400* THE END-OF-HORIZON FIGURES BELOW (CALLED ONCE PER GOAL), SO             
002500* NEITHER ROUTINE DOES WORK THE OTHER ONE ALREADY HAS DONE.               
002600*                                                                         
002700* MAINTENANCE                                                             
002800* -----------                                                             
002900* 1994-11-02  JLS  ORIGINAL SUBPROGRAM FOR PLANWISE GOAL BATCH.           
003000* 1999-07-08  RSK  ADDED THE MONTE CARLO COMPLETION-PROBABILITY           
003100*                  SIMULATION PER REQUEST PW-0299.  IN-HOUSE              
003200*                  GENERATOR USED - NO VENDOR MATH LIBRARY IS             
003300*                  ON THIS MACHINE.                                       
003400* 1999-11-23  RSK  SEEDED THE GENERATOR FROM THE GOAL ID SO A             
003500*                  RERUN OF THE SAME GOAL REPRODUCES THE SAME             
003600*                  PROBABILITY (PW-0311).                                 
003700* 2006-04-03  RSK  RESTRUCTURED 400-CALC-REQD-CONTRIB AND                 
003800*                  530-RUN-ONE-MONTH TO USE GO TO nnn-EXIT ON             
003900*                  THE EARLY-OUT LEGS, SAME AS THE OLD COST               
004000*                  CALCULATOR THIS PROGRAM WAS SPLIT FROM                 
004100*                  (PW-0402).                                             
004200* 2009-08-11  RSK  ADDED PARAGRAPH-ENTRY TRACE DISPLAYS TO EVERY          
004300*                  PARAGRAPH IN THIS PROGRAM, SAME AS THE OLD             
004400*                  COST CALCULATOR THIS PROGRAM WAS SPLIT FROM -          
004500*                  BROUGHT INTO LINE WITH THE TRACING JUST ADDED          
004600*                  TO GOALCALC WHILE CHASING PW-0417.                     
004700* 2009-08-11  RSK  ADDED CONDITION-NAMES FOR THE SEED-NOT-SET,            
004800*                  ZERO-RATE AND PER-TRIAL GOAL-MET TESTS THAT            
004900*                  WERE PREVIOUSLY BARE IF COMPARISONS - SAME 88-         
005000*                  LEVEL STYLE THE OLD COST CALCULATOR USED FOR           
005100*                  ITS FOUND/NOT-FOUND SWITCHES, AND THE SAME             
005200*                  PASS THAT ADDED THEM TO GOALCALC (PW-0417).            
005300******************************************************************        
005400*                                                                         
005500* PROGRAMMER'S NOTE (JLS, 1994-11-02) - THIS SUBPROGRAM RUNS              
005600* AFTER GOALCALC HAS ALREADY PRODUCED THE FINAL MONTH'S                   
005700* PROJECTION-RECORD.  IT DOES NOT RECOMPUTE ANY MONTH-BY-MONTH            
005800* FIGURE GOALCALC ALREADY OWNS - IT ONLY ADDS WHAT GOALCALC HAS           
005900* NO REASON TO KNOW ABOUT (THE REQUIRED CONTRIBUTION AND THE              
006000* SIMULATION), THEN COPIES GOALCALC'S OWN NUMBERS FORWARD INTO            
006100* THE INSIGHTS RECORD FOR THE REPORT.                                     
006200*                                                                         
006300******************************************************************        
006400                                                                          
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER.  IBM-370.                                               
006800 OBJECT-COMPUTER.  IBM-370.                                               
006900 SPECIAL-NAMES.                                                           
007000*    NO DEVICE-DEPENDENT CLASSES OR UPSI SWITCHES ARE NEEDED IN           
007100*    A CALLED SUBPROGRAM - C01 IS CARRIED ONLY BECAUSE IT IS THE          
007200*    SHOP'S STANDARD SPECIAL-NAMES PARAGRAPH, USED OR NOT.                
007300     C01 IS TOP-OF-FORM.                                                  
007400                                                                          
007500 DATA DIVISION.                                                           
007600 WORKING-STORAGE SECTION.                                                 
007700                                                                          
007800******************************************************************        
007900* STANDALONE RATE SCALAR - LEVEL 77 PER SHOP STANDARD.  CARRIES           
008000* 88 REQ-RATE-IS-ZERO SO 400-CALC-REQD-CONTRIB CAN TEST FOR THE           
008100* NO-GROWTH CASE BY NAME, THE SAME WAY GOALCALC TESTS ITS OWN             
008200* MONTHLY RATE (PW-0417).                                                 
008300******************************************************************        
008400 77  REQ-MONTHLY-RATE             PIC S9(03)V9(09) COMP-3.                
008500     88  REQ-RATE-IS-ZERO           VALUE 0.                              
008600 77  REQ-PARA-NAME                PIC X(40).                              
008700                                                                          
008800******************************************************************        
008900* REQUIRED-CONTRIBUTION WORK AREA.  REQ-GROWTH-FACTOR IS THE              
009000* SAME (1+RATE)**MONTHS FACTOR GOALCALC COMPUTES, KEPT SEPARATE           
009100* HERE SINCE THIS SUBPROGRAM RUNS IN ITS OWN CALL AND CANNOT              
009200* SHARE GOALCALC'S WORKING-STORAGE.  REQ-REMAINING-AMT IS THE             
009300* GAP BETWEEN THE TARGET AMOUNT AND WHAT THE CURRENT BALANCE              
009400* WILL GROW TO ON ITS OWN, WITH NO FURTHER CONTRIBUTIONS.                 
009500******************************************************************        
009600 01  REQ-RATE-FIELDS.                                                     
009700     05  REQ-GROWTH-FACTOR       PIC S9(09)V9(09) COMP-3.                 
009800     05  REQ-REMAINING-AMT       PIC S9(17)V99   COMP-3.                  
009900     05  FILLER                  PIC X(05) VALUE SPACES.                  
010000                                                                          
010100******************************************************************        
010200* MONTE CARLO SIMULATION WORK AREA - IN-HOUSE LINEAR                      
010300* CONGRUENTIAL GENERATOR (LCG) SEEDED FROM THE GOAL ID, PLUS              
010400* AN IRWIN-HALL (SUM-OF-12-UNIFORMS-LESS-6) APPROXIMATION OF A            
010500* STANDARD NORMAL VARIATE.  NO VENDOR MATH LIBRARY IS CALLED.             
010600*                                                                         
010700* MC-SEED IS SEEDED FROM THE GOAL ID (PW-0311) SO A RERUN OF THE          
010800* SAME GOAL REPRODUCES THE SAME PROBABILITY.  88 MC-SEED-NOT-SET          
010900* CATCHES THE ONE GOAL ID THAT WOULD OTHERWISE SEED THE                   
011000* GENERATOR WITH ZERO AND NEVER ADVANCE.                                  
011100******************************************************************        
011200 01  MC-GENERATOR-FIELDS.                                                 
011300     05  MC-SEED                 PIC 9(09) COMP.                          
011400         88  MC-SEED-NOT-SET          VALUE 0.                            
011500     05  MC-SEED-R  REDEFINES MC-SEED.                                    
011600         10  FILLER               PIC 9(04).                              
011700         10  MC-SEED-LOW          PIC 9(05).                              
011800     05  MC-UNIFORM-RAW          PIC 9(11) COMP.                          
011900     05  MC-UNIFORM-FRACTION     PIC S9(01)V9(09) COMP-3.                 
012000     05  FILLER                  PIC X(05) VALUE SPACES.                  
012100                                                                          
012200******************************************************************        
012300* PER-TRIAL / PER-MONTH SIMULATION FIELDS.  MC-STD-DEV IS THE             
012400* STANDARD DEVIATION USED TO SAMPLE EACH MONTH'S RETURN (30% OF           
012500* THE GOAL'S EXPECTED RATE, PW-0299).  MC-TRIAL-CTR AND MC-MONTH          
012600* -CTR ARE THE PERFORM VARYING LOOP CONTROLS FOR THE 1000 TRIALS          
012700* AND THE MONTHS WITHIN EACH TRIAL; MC-UNIFORM-CTR IS THE INNER           
012800* LOOP CONTROL FOR THE 12-DRAW IRWIN-HALL SUM.  MC-TRIAL-BALANCE          
012900* IS THE RUNNING ACCOUNT VALUE FOR THE TRIAL IN PROGRESS, AND             
013000* MC-GOAL-MET-SW/MC-GOAL-MET RECORD WHETHER THAT TRIAL REACHED            
013100* THE TARGET BY THE END OF THE HORIZON - A PIC X(1) SWITCH WITH           
013200* AN 88, THE SAME PATTERN THE OLD COST CALCULATOR USED FOR ITS            
013300* PLAN-FOUND / PROVIDER-FOUND FLAGS, IN PLACE OF TESTING THE              
013400* COMPARISON DIRECTLY EVERY TIME IT IS NEEDED.                            
013500******************************************************************        
013600 01  MC-TRIAL-FIELDS.                                                     
013700     05  MC-STD-DEV              PIC S9(03)V9(09) COMP-3.                 
013800     05  MC-TRIAL-CTR            PIC 9(04) COMP.                          
013900     05  MC-TRIAL-CTR-R  REDEFINES MC-TRIAL-CTR.                          
014000         10  FILLER               PIC 9(02).                              
014100         10  MC-TRIAL-CTR-LOW     PIC 9(02).                              
014200     05  MC-MONTH-CTR            PIC 9(04) COMP.                          
014300     05  MC-UNIFORM-CTR          PIC 9(04) COMP.                          
014400     05  MC-UNIFORM-SUM          PIC S9(03)V9(09) COMP-3.                 
014500     05  MC-NORMAL-Z             PIC S9(03)V9(09) COMP-3.                 
014600     05  MC-TRIAL-RATE           PIC S9(03)V9(09) COMP-3.                 
014700     05  MC-TRIAL-MONTHLY-RATE   PIC S9(03)V9(09) COMP-3.                 
014800     05  MC-TRIAL-BALANCE        PIC S9(17)V9(09) COMP-3.                 
014900     05  MC-GOAL-MET-SW          PIC X(01) VALUE 'N'.                     
015000         88  MC-GOAL-MET              VALUE 'Y'.                          
015100     05  MC-SUCCESS-CTR          PIC 9(04) COMP.                          
015200     05  FILLER                  PIC X(05) VALUE SPACES.                  
015300                                                                          
015400******************************************************************        
015500* LEFTOVER DISPLAY-EDIT VIEW OF A RATE FIELD, KEPT FOR A DUMP             
015600* FORMAT AN EARLIER RELEASE USED - NOT REFERENCED IN THE                  
015700* PROCEDURE DIVISION BELOW.  LEFT IN PLACE RATHER THAN REMOVED            
015800* SINCE THE DUMP UTILITY THAT READ IT MAY STILL BE SITTING IN             
015900* SOMEONE'S JCL LIBRARY - SAFER TO LEAVE THE LAYOUT ALONE THAN            
016000* TO FIND OUT THE HARD WAY THAT IT IS NOT.                                
016100******************************************************************        
016200 01  MC-RATE-EDIT-WORK.                                                   
016300     05  MC-RATE-EDIT-PIC        PIC S9(03)V99.                           
016400     05  MC-RATE-EDIT-R  REDEFINES MC-RATE-EDIT-PIC                       
016500                                 PIC S9(05).                              
016600     05  FILLER                  PIC X(05) VALUE SPACES.                  
016700                                                                          
016800******************************************************************        
016900* LINKAGE SECTION - THE THREE COPYBOOKS GOALPROJ PASSES ON THE            
017000* SINGLE END-OF-HORIZON CALL TO THIS SUBPROGRAM.  GOAL-RECORD IS          
017100* THE VALIDATED GOAL BEING PROJECTED; PROJECTION-RECORD IS THE            
017200* FINAL MONTH'S FIGURES GOALCALC ALREADY BUILT (GOALPROJ PASSES           
017300* IN WHATEVER GOALCALC RETURNED ON ITS LAST CALL); INSIGHTS-              
017400* RECORD IS BUILT HERE AND HANDED BACK FOR GOALPROJ TO WRITE.             
017500******************************************************************        
017600 LINKAGE SECTION.                                                         
017700 COPY GOALREC.                                                            
017800 COPY PRJREC.                                                             
017900 COPY INSREC.                                                             
018000                                                                          
018100******************************************************************        
018200* PROCEDURE DIVISION                                                      
018300*                                                                         
018400* 000-MAIN-PARA IS THE ONLY ENTRY POINT, CALLED ONCE PER GOAL             
018500* AFTER GOALPROJ'S MONTH-BY-MONTH LOOP HAS FINISHED.  IT SEEDS            
018600* THE WORK AREAS, WORKS OUT THE REQUIRED MONTHLY CONTRIBUTION,            
018700* RUNS THE 1000-TRIAL SIMULATION, AND ASSEMBLES THE INSIGHTS              
018800* RECORD FROM WHATEVER GOALCALC ALREADY COMPUTED.                         
018900******************************************************************        
019000 PROCEDURE DIVISION USING GOAL-RECORD                                     
019100                          PROJECTION-RECORD                               
019200                          INSIGHTS-RECORD.                                
019300                                                                          
019400 000-MAIN-PARA.                                                           
019500     DISPLAY '000-MAIN-PARA'                                              
019600     MOVE "000-MAIN-PARA" TO REQ-PARA-NAME.                               
019700     PERFORM 100-INIT-WORK-AREAS THRU 100-EXIT.                           
019800     PERFORM 400-CALC-REQD-CONTRIB THRU 400-EXIT.                         
019900     PERFORM 500-RUN-MC-TRIALS THRU 500-EXIT.                             
020000     PERFORM 600-BUILD-INSIGHTS THRU 600-EXIT.                            
020100     GOBACK.                                                              
020200                                                                          
020300******************************************************************        
020400* 100-INIT-WORK-AREAS - RATE CONVERSION AND GENERATOR SEEDING             
020500******************************************************************        
020600 100-INIT-WORK-AREAS.                                                     
020700     DISPLAY '100-INIT-WORK-AREAS'                                        
020800     MOVE "100-INIT-WORK-AREAS" TO REQ-PARA-NAME.                         
020900     COMPUTE REQ-MONTHLY-RATE ROUNDED =                                   
021000             (GL-EXPECTED-RETURN-RATE / 100) / 12.                        
021100*    SEED THE GENERATOR FROM THE GOAL ID SO A RERUN OF THE SAME           
021200*    GOAL REPRODUCES THE SAME PROBABILITY (PW-0311).  A GOAL ID           
021300*    OF ZERO WOULD OTHERWISE SEED THE LCG WITH ZERO, WHICH NEVER          
021400*    ADVANCES - 88 MC-SEED-NOT-SET CATCHES THAT ONE CASE AND              
021500*    FALLS BACK TO A FIXED NON-ZERO SEED.                                 
021600     MOVE GL-GOAL-ID TO MC-SEED.                                          
021700     IF MC-SEED-NOT-SET                                                   
021800         MOVE 12345 TO MC-SEED                                            
021900     END-IF.                                                              
022000 100-EXIT.                                                                
022100     EXIT.                                                                
022200                                                                          
022300******************************************************************        
022400* 400-CALC-REQD-CONTRIB / 405-LINEAR-REQD - REQUIRED CONTRIBUTION         
022500******************************************************************        
022600 400-CALC-REQD-CONTRIB.                                                   
022700     DISPLAY '400-CALC-REQD-CONTRIB'                                      
022800     MOVE "400-CALC-REQD-CONTRIB" TO REQ-PARA-NAME.                       
022900*    MONTHLY CONTRIBUTION STILL NEEDED, GIVEN THE CURRENT                 
023000*    BALANCE AND WHATEVER GROWTH IT WILL EARN ON ITS OWN, TO              
023100*    REACH THE TARGET AMOUNT BY THE END OF THE HORIZON.                   
023200*    RESTRUCTURED 2006-04-03 (PW-0402) WITH GO TO EARLY EXITS,            
023300*    SAME STYLE AS THE OLD COST CALCULATOR THIS ROUTINE CAME              
023400*    FROM.                                                                
023500*                                                                         
023600*    REQ-REMAINING-AMT IS THE TARGET AMOUNT LESS WHAT THE                 
023700*    CURRENT BALANCE WILL GROW TO ON ITS OWN, WITH NO FURTHER             
023800*    CONTRIBUTIONS AT ALL.                                                
023900     COMPUTE REQ-REMAINING-AMT ROUNDED =                                  
024000             GL-TARGET-AMOUNT -                                           
024100             (GL-CURRENT-AMOUNT * (1 + REQ-MONTHLY-RATE) **               
024200             GL-TIME-HORIZON-MONTHS).                                     
024300*    THE GOAL WILL BE MET (OR EXCEEDED) WITHOUT ANY FURTHER               
024400*    CONTRIBUTION AT ALL - NOTHING MORE IS REQUIRED.                      
024500     IF REQ-REMAINING-AMT NOT > 0                                         
024600         MOVE 0 TO IN-REQD-MONTHLY-CONTRIB                                
024700         GO TO 400-EXIT.                                          PW-0402 
024800*    NO EXPECTED RETURN - THE REMAINING GAP HAS TO BE CLOSED BY           
024900*    CONTRIBUTIONS ALONE, SO FALL THROUGH TO THE LINEAR CASE              
025000*    RATHER THAN DIVIDE BY A ZERO RATE.                                   
025100     IF REQ-RATE-IS-ZERO                                                  
025200         GO TO 405-LINEAR-REQD.                                   PW-0402 
025300     COMPUTE REQ-GROWTH-FACTOR ROUNDED =                                  
025400             (1 + REQ-MONTHLY-RATE) **                                    
025500             GL-TIME-HORIZON-MONTHS.                                      
025600     COMPUTE IN-REQD-MONTHLY-CONTRIB ROUNDED =                            
025700             REQ-REMAINING-AMT /                                          
025800             ((REQ-GROWTH-FACTOR - 1) / REQ-MONTHLY-RATE).                
025900     GO TO 400-EXIT.                                                      
026000*    LINEAR CASE - THE REMAINING GAP DIVIDED EVENLY ACROSS THE            
026100*    MONTHS LEFT IN THE HORIZON.                                          
026200 405-LINEAR-REQD.                                                         
026300     DISPLAY '405-LINEAR-REQD'                                            
026400     MOVE "405-LINEAR-REQD" TO REQ-PARA-NAME.                             
026500     COMPUTE IN-REQD-MONTHLY-CONTRIB ROUNDED =                            
026600             REQ-REMAINING-AMT / GL-TIME-HORIZON-MONTHS.                  
026700 400-EXIT.                                                                
026800     EXIT.                                                                
026900*    IN-REQD-MONTHLY-CONTRIB IS NOW SET FOR THIS GOAL, ONE WAY            
027000*    OR THE OTHER - 500 BELOW RUNS INDEPENDENTLY OF WHICH LEG             
027100*    OF THIS PARAGRAPH WAS TAKEN.                                         
027200                                                                          
027300******************************************************************        
027400* 500-RUN-MC-TRIALS - COMPLETION-PROBABILITY SIMULATION DRIVER            
027500******************************************************************        
027600 500-RUN-MC-TRIALS.                                                       
027700     DISPLAY '500-RUN-MC-TRIALS'                                          
027800     MOVE "500-RUN-MC-TRIALS" TO REQ-PARA-NAME.                           
027900*    ONE THOUSAND TRIAL RUNS TO ESTIMATE THE PROBABILITY THIS             
028000*    GOAL REACHES ITS TARGET AMOUNT BY THE HORIZON.  EACH                 
028100*    TRIAL WALKS THE GOAL FORWARD MONTH BY MONTH, SAMPLING A              
028200*    FRESH ANNUAL RETURN EVERY MONTH FROM A NORMAL DISTRIBUTION           
028300*    CENTERED ON THE GOAL'S EXPECTED RATE WITH A STANDARD                 
028400*    DEVIATION OF 30 PERCENT OF THAT RATE (PW-0299).                      
028500     COMPUTE MC-STD-DEV ROUNDED =                                         
028600             GL-EXPECTED-RETURN-RATE * 0.30.                              
028700     MOVE 0 TO MC-SUCCESS-CTR.                                            
028800     PERFORM 510-RUN-ONE-TRIAL THRU 510-EXIT                              
028900             VARYING MC-TRIAL-CTR FROM 1 BY 1                             
029000             UNTIL MC-TRIAL-CTR > 1000.                                   
029100*    COMPLETION PROBABILITY IS SIMPLY THE FRACTION OF THE 1000            
029200*    TRIALS THAT MET OR EXCEEDED THE TARGET, EXPRESSED AS A               
029300*    PERCENTAGE.                                                          
029400     COMPUTE IN-COMPLETION-PROB ROUNDED =                                 
029500             (MC-SUCCESS-CTR / 1000) * 100.                               
029600 500-EXIT.                                                                
029700     EXIT.                                                                
029800                                                                          
029900******************************************************************        
030000* 510-RUN-ONE-TRIAL - ONE FULL PASS THROUGH THE TIME HORIZON              
030100******************************************************************        
030200 510-RUN-ONE-TRIAL.                                                       
030300     DISPLAY '510-RUN-ONE-TRIAL'                                          
030400     MOVE "510-RUN-ONE-TRIAL" TO REQ-PARA-NAME.                           
030500     MOVE GL-CURRENT-AMOUNT TO MC-TRIAL-BALANCE.                          
030600     PERFORM 530-RUN-ONE-MONTH THRU 530-EXIT                              
030700             VARYING MC-MONTH-CTR FROM 1 BY 1                             
030800             UNTIL MC-MONTH-CTR > GL-TIME-HORIZON-MONTHS.                 
030900*    RESET THE SWITCH BEFORE TESTING - MC-GOAL-MET-SW CARRIES             
031000*    OVER FROM WHICHEVER TRIAL RAN BEFORE THIS ONE.                       
031100     MOVE 'N' TO MC-GOAL-MET-SW.                                          
031200     IF MC-TRIAL-BALANCE NOT LESS THAN GL-TARGET-AMOUNT                   
031300         MOVE 'Y' TO MC-GOAL-MET-SW                                       
031400     END-IF.                                                              
031500     IF MC-GOAL-MET                                                       
031600         ADD 1 TO MC-SUCCESS-CTR                                          
031700     END-IF.                                                              
031800 510-EXIT.                                                                
031900     EXIT.                                                                
032000                                                                          
032100******************************************************************        
032200* 520-NEXT-UNIFORM - IN-HOUSE RANDOM NUMBER GENERATOR                     
032300******************************************************************        
032400 520-NEXT-UNIFORM.                                                        
032500     DISPLAY '520-NEXT-UNIFORM'                                           
032600     MOVE "520-NEXT-UNIFORM" TO REQ-PARA-NAME.                            
032700*    IN-HOUSE LINEAR CONGRUENTIAL GENERATOR.  MULTIPLIER AND              
032800*    INCREMENT ARE THE TEXTBOOK MINIMAL-STANDARD CONSTANTS -              
032900*    ADEQUATE FOR A SIMULATION, NOT FOR ANY CRYPTOGRAPHIC USE.            
033000*    MC-SEED-LOW IS THE LOW-ORDER FIVE DIGITS OF MC-SEED, VIA             
033100*    THE MC-SEED-R REDEFINES ABOVE - THE GENERATOR ONLY EVER              
033200*    NEEDS THAT PORTION.                                                  
033300     COMPUTE MC-UNIFORM-RAW =                                             
033400             (25173 * MC-SEED-LOW) + 13849.                               
033500     DIVIDE MC-UNIFORM-RAW BY 65536 GIVING MC-SEED-LOW                    
033600             REMAINDER MC-SEED-LOW.                                       
033700     COMPUTE MC-UNIFORM-FRACTION ROUNDED =                                
033800             MC-SEED-LOW / 65536.                                         
033900 520-EXIT.                                                                
034000     EXIT.                                                                
034100                                                                          
034200******************************************************************        
034300* 530-RUN-ONE-MONTH / 535-APPLY-GROWTH - ONE MONTH OF ONE TRIAL           
034400******************************************************************        
034500 530-RUN-ONE-MONTH.                                                       
034600     DISPLAY '530-RUN-ONE-MONTH'                                          
034700     MOVE "530-RUN-ONE-MONTH" TO REQ-PARA-NAME.                           
034800*    SAMPLE ONE MONTH'S ANNUAL RETURN, FLOOR IT AT -0.99 PCT              
034900*    PER THE SIMULATION CONTRACT, AND ROLL THE TRIAL BALANCE              
035000*    FORWARD BY ONE MONTH OF GROWTH PLUS THE FIXED CONTRIBUTION.          
035100*    RESTRUCTURED 2006-04-03 (PW-0402) WITH A GO TO PAST THE              
035200*    FLOOR ASSIGNMENT WHEN IT IS NOT NEEDED.                              
035300     PERFORM 540-SAMPLE-NORMAL-Z THRU 540-EXIT.                           
035400     COMPUTE MC-TRIAL-RATE ROUNDED =                                      
035500             GL-EXPECTED-RETURN-RATE + (MC-STD-DEV * MC-NORMAL-Z).        
035600*    THE SAMPLED RATE IS ABOVE THE FLOOR - LEAVE IT ALONE AND             
035700*    GO STRAIGHT TO APPLYING IT.                                          
035800     IF MC-TRIAL-RATE NOT < -0.99                                         
035900         GO TO 535-APPLY-GROWTH.                                  PW-0402 
036000     MOVE -0.99 TO MC-TRIAL-RATE.                                         
036100 535-APPLY-GROWTH.                                                        
036200     DISPLAY '535-APPLY-GROWTH'                                           
036300     MOVE "535-APPLY-GROWTH" TO REQ-PARA-NAME.                            
036400     COMPUTE MC-TRIAL-MONTHLY-RATE ROUNDED =                              
036500             (MC-TRIAL-RATE / 100) / 12.                                  
036600     COMPUTE MC-TRIAL-BALANCE ROUNDED =                                   
036700             (MC-TRIAL-BALANCE * (1 + MC-TRIAL-MONTHLY-RATE))             
036800             + GL-MONTHLY-CONTRIB.                                        
036900 530-EXIT.                                                                
037000     EXIT.                                                                
037100                                                                          
037200******************************************************************        
037300* 540-SAMPLE-NORMAL-Z - IRWIN-HALL NORMAL APPROXIMATION                   
037400******************************************************************        
037500 540-SAMPLE-NORMAL-Z.                                                     
037600     DISPLAY '540-SAMPLE-NORMAL-Z'                                        
037700     MOVE "540-SAMPLE-NORMAL-Z" TO REQ-PARA-NAME.                         
037800*    APPROXIMATE A STANDARD NORMAL VARIATE BY THE IRWIN-HALL              
037900*    METHOD - SUM TWELVE UNIFORM(0,1) DRAWS AND SUBTRACT SIX.             
038000*    THE RESULT HAS MEAN 0 AND VARIANCE 1, CLOSE ENOUGH TO                
038100*    NORMAL FOR THIS SIMULATION AND NEEDS NO SQUARE ROOT, LOG             
038200*    OR TRIG FUNCTION - NONE OF WHICH THIS SHOP'S COMPILER                
038300*    SUPPORTS AS AN INTRINSIC.                                            
038400     MOVE 0 TO MC-UNIFORM-SUM.                                            
038500     PERFORM 550-ADD-ONE-UNIFORM THRU 550-EXIT                            
038600             VARYING MC-UNIFORM-CTR FROM 1 BY 1                           
038700             UNTIL MC-UNIFORM-CTR > 12.                                   
038800     COMPUTE MC-NORMAL-Z ROUNDED = MC-UNIFORM-SUM - 6.                    
038900 540-EXIT.                                                                
039000     EXIT.                                                                
039100                                                                          
039200******************************************************************        
039300* 550-ADD-ONE-UNIFORM - ONE DRAW OF THE TWELVE                            
039400******************************************************************        
039500 550-ADD-ONE-UNIFORM.                                                     
039600     DISPLAY '550-ADD-ONE-UNIFORM'                                        
039700     MOVE "550-ADD-ONE-UNIFORM" TO REQ-PARA-NAME.                         
039800     PERFORM 520-NEXT-UNIFORM THRU 520-EXIT.                              
039900     ADD MC-UNIFORM-FRACTION TO MC-UNIFORM-SUM.                           
040000 550-EXIT.                                                                
040100     EXIT.                                                                
040200                                                                          
040300******************************************************************        
040400* 600-BUILD-INSIGHTS - ASSEMBLE THE OUTPUT RECORD                         
040500******************************************************************        
040600 600-BUILD-INSIGHTS.                                                      
040700     DISPLAY '600-BUILD-INSIGHTS'                                         
040800     MOVE "600-BUILD-INSIGHTS" TO REQ-PARA-NAME.                          
040900*    ASSEMBLE THE REMAINDER OF THE INSIGHTS RECORD FROM THE               
041000*    FINAL MONTH'S PROJECTION-RECORD, WHICH GOALPROJ PASSES IN            
041100*    UNCHANGED FROM ITS LAST CALL TO GOALCALC.  IN-REQD-MONTHLY-          
041200*    CONTRIB AND IN-COMPLETION-PROB WERE ALREADY LOADED BY 400            
041300*    AND 500 ABOVE.                                                       
041400     MOVE GL-GOAL-ID TO IN-GOAL-ID.                                       
041500     MOVE PJ-PROJ-VALUE TO IN-PROJ-FINAL-VALUE.                           
041600     MOVE PJ-INFL-ADJ-VALUE TO IN-INFL-ADJ-FINAL-VALUE.                   
041700*    GROWTH IS THE FINAL PROJECTED VALUE LESS WHERE THE GOAL              
041800*    STARTED - NOT THE SAME AS INTEREST EARNED, WHICH ALSO BACKS          
041900*    OUT CONTRIBUTIONS MADE ALONG THE WAY.                                
042000     COMPUTE IN-PROJ-GROWTH ROUNDED =                                     
042100             PJ-PROJ-VALUE - GL-CURRENT-AMOUNT.                           
042200     MOVE PJ-CUM-CONTRIB TO IN-TOTAL-CONTRIB.                             
042300     MOVE PJ-INTEREST-EARNED TO IN-TOTAL-INTEREST.                        
042400 600-EXIT.                                                                
042500     EXIT.                                                                
042600*    INSIGHTS-RECORD IS NOW COMPLETE AND CONTROL RETURNS TO               
042700*    000-MAIN-PARA, WHICH GOES STRAIGHT INTO GOBACK - GOALPROJ            
042800*    WRITES THE RECORD, THIS SUBPROGRAM DOES NOT.                         
042900                                                                          
