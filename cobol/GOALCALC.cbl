000100******************************************************************        
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP                      
000300* ALL RIGHTS RESERVED                                                     
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     GOALCALC.                                                
000700 AUTHOR.         J L SAYLES.                                              
000800 INSTALLATION.   THE SYSTEMS GROUP - FINANCIAL PLANNING UNIT.             
000900 DATE-WRITTEN.   NOVEMBER 1994.                                           
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200******************************************************************        
001300* PLANWISE GOAL PROJECTION BATCH - PROJECTION ENGINE                      
001400*                                                                         
001500* CALLED ONCE PER PROJECTION MONTH BY GOALPROJ.  GIVEN THE GOAL           
001600* RECORD, THE RUN DATE AND A MONTH NUMBER (0 = START OF GOAL),            
001700* COMPUTES THE PROJECTED ACCOUNT VALUE, THE INFLATION-ADJUSTED            
001800* VALUE, THE CUMULATIVE CONTRIBUTION AND THE INTEREST EARNED TO           
001900* DATE, AND RETURNS ONE PROJECTION-RECORD.                                
002000*                                                                         
002100* MAINTENANCE                                                             
002200* -----------                                                             
002300* 1994-11-02  JLS  ORIGINAL SUBPROGRAM FOR PLANWISE GOAL BATCH.           
002400* 1996-06-11  DFT  CORRECTED INFLATION-ADJUSTED VALUE - WAS               
002500*                  DISCOUNTING PARTIAL YEARS.  EXPONENT IS NOW            
002600*                  TRUNCATED WHOLE YEARS ONLY (PW-0158).                  
002700* 2001-02-19  DFT  ADDED CUMULATIVE CONTRIBUTION AND INTEREST             
002800*                  EARNED TO THE RETURNED RECORD (PW-0356).               
002900* 2006-04-03  RSK  PJ-PROJ-VALUE, PJ-INFL-ADJ-VALUE AND                   
003000*                  PJ-INTEREST-EARNED WERE BEING MOVED STRAIGHT           
003100*                  OUT OF THE 9-DECIMAL WORK FIELDS - MOVE                
003200*                  TRUNCATES, IT DOES NOT ROUND.  CHANGED THE             
003300*                  THREE ASSIGNMENTS TO COMPUTE ... ROUNDED SO            
003400*                  THE OUTPUT RECORD HOLDS TO THE HALF-UP 2-              
003500*                  DECIMAL STANDARD (PW-0402).                            
003600* 2009-08-11  RSK  200-BUILD-PROJ-DATE WAS RESETTING PJ-DT-DD TO          
003700*                  01 FOR EVERY MONTH OF EVERY GOAL - MONTH ZERO          
003800*                  MUST COME BACK EQUAL TO THE RUN DATE, NOT THE          
003900*                  1ST OF THE RUN MONTH.  NOW CARRIES THE RUN             
004000*                  DATE'S DAY FORWARD AND CLAMPS IT TO THE LAST           
004100*                  DAY OF THE TARGET MONTH (NEW PARA 205, 206)            
004200*                  WHEN THE DAY DOES NOT EXIST THERE (PW-0417).           
004300* 2009-08-11  RSK  ADDED PARAGRAPH-ENTRY TRACE DISPLAYS TO EVERY          
004400*                  PARAGRAPH IN THIS PROGRAM, SAME AS THE OLD             
004500*                  COST CALCULATOR THIS ROUTINE WAS FACTORED              
004600*                  FROM - HELPED TRACK DOWN PW-0417 UNDER THE             
004700*                  DEBUGGER AND IS WORTH KEEPING (PW-0417).               
004800* 2009-08-11  RSK  ADDED CONDITION-NAMES FOR THE RATE, MONTH AND          
004900*                  START-OF-PROJECTION TESTS THAT WERE PREVIOUSLY         
005000*                  BARE IF COMPARISONS AGAINST ZERO OR A MONTH            
005100*                  NUMBER - SAME 88-LEVEL STYLE THE OLD COST              
005200*                  CALCULATOR USED FOR ITS FOUND/NOT-FOUND                
005300*                  SWITCHES (PW-0417).                                    
005400******************************************************************        
005500*                                                                         
005600* PROGRAMMER'S NOTE (JLS, 1994-11-02) - THIS SUBPROGRAM DOES ALL          
005700* OF ITS OWN WORK IN COMP-3 OR COMP, NEVER DISPLAY, EXCEPT WHERE          
005800* THE LINKAGE RECORD ITSELF IS DISPLAY (GOALREC AND PRJREC ARE            
005900* SHARED WITH THE CSV EXTRACT, WHICH WANTS PRINTABLE DIGITS).             
006000* KEEP IT THAT WAY - MIXING USAGE ON THE SAME COMPUTE STATEMENT           
006100* IS WHERE THE OLD COST CALCULATOR USED TO LOSE PRECISION.                
006200*                                                                         
006300******************************************************************        
006400                                                                          
006500 ENVIRONMENT DIVISION.                                                    
006600 CONFIGURATION SECTION.                                                   
006700 SOURCE-COMPUTER.  IBM-370.                                               
006800 OBJECT-COMPUTER.  IBM-370.                                               
006900 SPECIAL-NAMES.                                                           
007000*    NO DEVICE-DEPENDENT CLASSES OR UPSI SWITCHES ARE NEEDED IN           
007100*    A CALLED SUBPROGRAM - C01 IS CARRIED ONLY BECAUSE IT IS THE          
007200*    SHOP'S STANDARD SPECIAL-NAMES PARAGRAPH, USED OR NOT.                
007300     C01 IS TOP-OF-FORM.                                                  
007400                                                                          
007500 DATA DIVISION.                                                           
007600 WORKING-STORAGE SECTION.                                                 
007700                                                                          
007800******************************************************************        
007900* STANDALONE RATE SCALARS - LEVEL 77 PER SHOP STANDARD.  THESE            
008000* ARE THE TWO CONVERTED-TO-DECIMAL RATES EVERY OTHER PARAGRAPH            
008100* IN THIS PROGRAM READS, SO THEY ARE KEPT OUT ON THEIR OWN                
008200* RATHER THAN BURIED IN A GROUP.                                          
008300*                                                                         
008400* CALC-MONTHLY-RATE CARRIES 88 CALC-RATE-IS-ZERO SO                       
008500* 310-COMPUTE-FV-FOR-MONTH CAN TEST FOR THE ZERO-RATE (PURE               
008600* CONTRIBUTION, NO GROWTH) CASE BY NAME RATHER THAN A BARE                
008700* COMPARE AGAINST 0, THE SAME WAY THE OLD COST CALCULATOR NAMED           
008800* ITS PLAN-FOUND / PROVIDER-FOUND SWITCHES.  CALC-INFL-FRACTION           
008900* CARRIES THE SAME TREATMENT FOR THE NO-INFLATION CASE IN                 
009000* 320-COMPUTE-INFL-ADJ.                                                   
009100******************************************************************        
009200 77  CALC-MONTHLY-RATE            PIC S9(03)V9(09) COMP-3.                
009300     88  CALC-RATE-IS-ZERO         VALUE 0.                               
009400 77  CALC-INFL-FRACTION           PIC S9(03)V9(09) COMP-3.                
009500     88  CALC-NO-INFLATION         VALUE 0.                               
009600 77  CALC-PARA-NAME               PIC X(40).                              
009700                                                                          
009800******************************************************************        
009900* RATE AND FACTOR WORK AREA - AT LEAST 10 SIGNIFICANT DIGITS              
010000* CARRIED THROUGH THE INTERMEDIATE ARITHMETIC PER THE ROUNDING            
010100* STANDARD (SEE COPYBOOK GOALREC REMARKS).                                
010200*                                                                         
010300* CALC-GROWTH-FACTOR HOLDS (1+RATE)**MONTHS FOR THE COMPOUND-             
010400* GROWTH LEG OF THE FUTURE-VALUE FORMULA.  CALC-ELAPSED-YEARS IS          
010500* THE WHOLE NUMBER OF YEARS SINCE THE RUN DATE, TRUNCATED, PER            
010600* THE 1996-06-11 FIX ABOVE (PW-0158) - IT CARRIES ITS OWN 88 FOR          
010700* THE ZERO-YEARS (NO DISCOUNTING YET) CASE.  CALC-INFL-DIVISOR IS         
010800* THE COMPOUNDED INFLATION FACTOR THE FUTURE VALUE IS DIVIDED BY          
010900* TO GET TODAY'S PURCHASING POWER.                                        
011000******************************************************************        
011100 01  CALC-RATE-FIELDS.                                                    
011200     05  CALC-GROWTH-FACTOR      PIC S9(09)V9(09) COMP-3.                 
011300     05  CALC-ELAPSED-YEARS      PIC 9(04) COMP.                          
011400         88  CALC-NO-ELAPSED-YEARS   VALUE 0.                             
011500     05  CALC-ELAPSED-YEARS-R  REDEFINES CALC-ELAPSED-YEARS               
011600                                 PIC 9(04).                               
011700     05  CALC-INFL-DIVISOR       PIC S9(09)V9(09) COMP-3.                 
011800     05  FILLER                  PIC X(05) VALUE SPACES.                  
011900                                                                          
012000******************************************************************        
012100* FUTURE-VALUE WORK AREA - THE THREE FIGURES 310-340 BUILD FOR            
012200* THE CURRENT MONTH BEFORE THEY ARE ROUNDED DOWN TO THE 2-                
012300* DECIMAL OUTPUT RECORD IN 340-LOAD-OUTPUT-RECORD.  CALC-FUTURE-          
012400* VALUE IS THE PROJECTED ACCOUNT BALANCE, CALC-CUM-CONTRIB IS THE         
012500* TOTAL OF ALL CONTRIBUTIONS MADE SINCE THE RUN DATE, AND CALC-           
012600* INTEREST-EARNED IS WHAT IS LEFT AFTER BACKING OUT THE STARTING          
012700* BALANCE AND THOSE CONTRIBUTIONS.                                        
012800******************************************************************        
012900 01  CALC-FV-FIELDS.                                                      
013000     05  CALC-FUTURE-VALUE       PIC S9(17)V9(09) COMP-3.                 
013100     05  CALC-CUM-CONTRIB        PIC S9(17)V99   COMP-3.                  
013200     05  CALC-INTEREST-EARNED    PIC S9(17)V9(09) COMP-3.                 
013300     05  FILLER                  PIC X(05) VALUE SPACES.                  
013400                                                                          
013500******************************************************************        
013600* DATE-ARITHMETIC WORK AREA - RUN DATE PLUS N MONTHS.                     
013700*                                                                         
013800* CALC-BASE-MONTHS AND CALC-TOTAL-MONTHS ARE THE RUN DATE AND THE         
013900* TARGET DATE EXPRESSED AS A SINGLE MONTH-INDEX (YEAR*12+MONTH),          
014000* SO ADDING THE PROJECTION MONTH NUMBER IS ONE ADD INSTEAD OF A           
014100* SEPARATE YEAR-CARRY TEST.  CALC-TARGET-YEAR/-MONTH/-DAY ARE             
014200* THAT TARGET DATE BROKEN BACK OUT INTO CALENDAR FIELDS ONCE THE          
014300* ADD IS DONE.  CALC-TARGET-MONTH CARRIES TWO 88-LEVELS -                 
014400* CALC-FEBRUARY, SO 205-CLAMP-TARGET-DAY KNOWS TO RUN THE LEAP-           
014500* YEAR TEST, AND CALC-SHORT-MONTH, SO IT KNOWS WHICH MONTHS CAP           
014600* AT 30 DAYS RATHER THAN 31 - IN PLACE OF THE BARE IF-OR CHAINS           
014700* A SUBPROGRAM LIKE THIS ONE WOULD OTHERWISE NEED (PW-0417).              
014800* CALC-DAYS-IN-MONTH, CALC-LEAP-QUOT AND CALC-LEAP-REM ARE                
014900* WORKING FIELDS FOR THAT SAME CLAMP AND LEAP-YEAR ARITHMETIC.            
015000* CALC-MONTH-CTR-EDIT IS AN UNRELATED LEFTOVER DISPLAY-EDIT VIEW          
015100* KEPT FOR A DUMP FORMAT AN EARLIER RELEASE USED.                         
015200******************************************************************        
015300 01  CALC-DATE-WORK.                                                      
015400     05  CALC-BASE-MONTHS        PIC S9(09) COMP.                         
015500     05  CALC-TOTAL-MONTHS       PIC S9(09) COMP.                         
015600     05  CALC-TARGET-YEAR        PIC S9(09) COMP.                         
015700     05  CALC-TARGET-MONTH       PIC S9(09) COMP.                         
015800         88  CALC-FEBRUARY            VALUE 2.                            
015900         88  CALC-SHORT-MONTH         VALUES 4 6 9 11.                    
016000     05  CALC-TARGET-DAY         PIC S9(09) COMP.                         
016100     05  CALC-DAYS-IN-MONTH      PIC S9(09) COMP.                         
016200     05  CALC-LEAP-QUOT          PIC S9(09) COMP.                         
016300     05  CALC-LEAP-REM           PIC S9(09) COMP.                         
016400     05  CALC-MONTH-CTR-EDIT     PIC 9(04).                               
016500     05  CALC-MONTH-CTR-EDIT-R  REDEFINES CALC-MONTH-CTR-EDIT             
016600                                 PIC 9(02)9(02).                          
016700     05  FILLER                  PIC X(05) VALUE SPACES.                  
016800******************************************************************        
016900* LINKAGE SECTION - THE FOUR ITEMS GOALPROJ PASSES ON EACH CALL.          
017000* GOAL-RECORD AND PROJECTION-RECORD ARE THE SHARED COPYBOOKS ALSO         
017100* USED BY GOALPROJ AND GOALINS.  LK-RUN-DATE-8 IS THE PACKED RUN          
017200* DATE GOALPROJ'S 710-BUILD-RUN-DATE BUILDS ONCE AT THE TOP OF            
017300* THE RUN - THE REDEFINES BELOW BREAKS IT INTO YEAR/MONTH/DAY SO          
017400* 200-BUILD-PROJ-DATE CAN GET AT THE DAY WITHOUT REFERENCE                
017500* MODIFICATION.  LK-MONTH-NUM IS WHICH PROJECTION MONTH (0 =              
017600* START OF GOAL) THIS PARTICULAR CALL IS FOR.                             
017700******************************************************************        
017800 LINKAGE SECTION.                                                         
017900 COPY GOALREC.                                                            
018000 COPY PRJREC.                                                             
018100                                                                          
018200 01  LK-RUN-DATE-8               PIC 9(08).                               
018300 01  LK-RUN-DATE-8-R  REDEFINES LK-RUN-DATE-8.                            
018400     05  LK-RUN-YYYY             PIC 9(04).                               
018500     05  LK-RUN-MM               PIC 9(02).                               
018600     05  LK-RUN-DD               PIC 9(02).                               
018700 01  LK-MONTH-NUM                PIC 9(04) COMP.                          
018800     88  LK-START-OF-PROJECTION   VALUE 0.                                
018900                                                                          
019000******************************************************************        
019100* PROCEDURE DIVISION                                                      
019200*                                                                         
019300* 000-MAIN-PARA IS THE ONLY ENTRY POINT.  IT RUNS THE SIX STEPS           
019400* IN ORDER EVERY TIME THIS SUBPROGRAM IS CALLED - CONVERT THE             
019500* GOAL'S ANNUAL RATES TO MONTHLY/ANNUAL FRACTIONS, WORK OUT WHAT          
019600* CALENDAR DATE THIS PROJECTION MONTH REPRESENTS, COMPUTE THE             
019700* FUTURE VALUE, DISCOUNT IT FOR INFLATION, BACK OUT THE INTEREST          
019800* PORTION, AND LOAD THE OUTPUT RECORD.  NOTHING IS CONDITIONAL AT         
019900* THIS LEVEL - THE BRANCHING ALL HAPPENS INSIDE THE INDIVIDUAL            
020000* STEPS BELOW.                                                            
020100******************************************************************        
020200 PROCEDURE DIVISION USING GOAL-RECORD                                     
020300                          LK-RUN-DATE-8                                   
020400                          LK-MONTH-NUM                                    
020500                          PROJECTION-RECORD.                              
020600                                                                          
020700 000-MAIN-PARA.                                                           
020800     DISPLAY '000-MAIN-PARA'                                              
020900     MOVE "000-MAIN-PARA" TO CALC-PARA-NAME.                              
021000     PERFORM 100-INIT-RATES THRU 100-EXIT.                                
021100     PERFORM 200-BUILD-PROJ-DATE THRU 200-EXIT.                           
021200     PERFORM 310-COMPUTE-FV-FOR-MONTH THRU 310-EXIT.                      
021300     PERFORM 320-COMPUTE-INFL-ADJ THRU 320-EXIT.                          
021400     PERFORM 330-COMPUTE-INTEREST THRU 330-EXIT.                          
021500     PERFORM 340-LOAD-OUTPUT-RECORD THRU 340-EXIT.                        
021600     GOBACK.                                                              
021700                                                                          
021800******************************************************************        
021900* 100-INIT-RATES - RATE CONVERSION                                        
022000******************************************************************        
022100 100-INIT-RATES.                                                          
022200     DISPLAY '100-INIT-RATES'                                             
022300     MOVE "100-INIT-RATES" TO CALC-PARA-NAME.                             
022400*    CONVERT THE ANNUAL RATES CARRIED ON THE GOAL RECORD AS               
022500*    WHOLE-PLUS-HUNDREDTHS PERCENTAGES (S9(3)V99) INTO MONTHLY            
022600*    AND ANNUAL DECIMAL FRACTIONS FOR THE COMPUTE STATEMENTS.             
022700*    CALC-MONTHLY-RATE MAY COME OUT ZERO (A GOAL WITH NO EXPECTED         
022800*    RETURN) - 310 AND 330 BOTH TEST 88 CALC-RATE-IS-ZERO RATHER          
022900*    THAN DIVIDING BY IT.                                                 
023000     COMPUTE CALC-MONTHLY-RATE ROUNDED =                                  
023100             (GL-EXPECTED-RETURN-RATE / 100) / 12.                        
023200     COMPUTE CALC-INFL-FRACTION ROUNDED =                                 
023300             GL-INFLATION-RATE / 100.                                     
023400 100-EXIT.                                                                
023500     EXIT.                                                                
023600                                                                          
023700 200-BUILD-PROJ-DATE.                                                     
023800     DISPLAY '200-BUILD-PROJ-DATE'                                        
023900     MOVE "200-BUILD-PROJ-DATE" TO CALC-PARA-NAME.                        
024000*    ADD LK-MONTH-NUM MONTHS TO THE RUN DATE TO GET THE DATE              
024100*    THIS PROJECTION ROW REPRESENTS.  THE DAY OF THE MONTH IS             
024200*    CARRIED FORWARD UNCHANGED (MONTH 0 MUST COME BACK EQUAL TO           
024300*    THE RUN DATE) AND CLAMPED AT 205-CLAMP-TARGET-DAY WHEN THE           
024400*    CARRIED DAY DOES NOT EXIST IN THE TARGET MONTH (PW-0417).            
024500*    NO INTRINSIC FUNCTIONS - STRAIGHT DIVIDE/REMAINDER                   
024600*    ARITHMETIC PER SHOP STANDARD.                                        
024700     MOVE LK-RUN-YYYY TO CALC-TARGET-YEAR.                                
024800     MOVE LK-RUN-MM TO CALC-TARGET-MONTH.                                 
024900     MOVE LK-RUN-DD TO CALC-TARGET-DAY.                           PW-0417 
025000     COMPUTE CALC-BASE-MONTHS =                                           
025100             (CALC-TARGET-YEAR * 12) + CALC-TARGET-MONTH - 1.             
025200     COMPUTE CALC-TOTAL-MONTHS = CALC-BASE-MONTHS + LK-MONTH-NUM.         
025300     DIVIDE CALC-TOTAL-MONTHS BY 12 GIVING CALC-TARGET-YEAR               
025400             REMAINDER CALC-TARGET-MONTH.                                 
025500     ADD 1 TO CALC-TARGET-MONTH.                                          
025600     IF CALC-TARGET-MONTH > 12                                            
025700         SUBTRACT 12 FROM CALC-TARGET-MONTH                               
025800         ADD 1 TO CALC-TARGET-YEAR                                        
025900     END-IF.                                                              
026000     PERFORM 205-CLAMP-TARGET-DAY THRU 205-EXIT.                  PW-0417 
026100     MOVE CALC-TARGET-YEAR TO PJ-DT-YYYY.                                 
026200     MOVE CALC-TARGET-MONTH TO PJ-DT-MM.                                  
026300     MOVE CALC-TARGET-DAY TO PJ-DT-DD.                            PW-0417 
026400     MOVE GL-GOAL-ID TO PJ-GOAL-ID.                                       
026500 200-EXIT.                                                                
026600     EXIT.                                                                
026700                                                                          
026800 205-CLAMP-TARGET-DAY.                                                    
026900     DISPLAY '205-CLAMP-TARGET-DAY'                                       
027000     MOVE "205-CLAMP-TARGET-DAY" TO CALC-PARA-NAME.                       
027100*    A DAY CARRIED FORWARD FROM A LONG MONTH DOES NOT ALWAYS              
027200*    EXIST IN A SHORTER TARGET MONTH (E.G. JANUARY 31 PLUS ONE            
027300*    MONTH) - CLAMP IT DOWN TO THE LAST DAY OF THAT MONTH RATHER          
027400*    THAN LETTING IT ROLL OVER INTO THE MONTH AFTER (PW-0417).            
027500*                                                                         
027600*    ASSUME A LONG (31-DAY) MONTH FIRST, THEN NARROW IT DOWN.             
027700*    CALC-SHORT-MONTH IS TRUE FOR APRIL, JUNE, SEPTEMBER AND              
027800*    NOVEMBER (30 DAYS); CALC-FEBRUARY IS TRUE FOR MONTH 2, WHICH         
027900*    NEEDS THE LEAP-YEAR TEST BELOW INSTEAD OF A FIXED CONSTANT.          
028000*    BOTH ARE 88-LEVELS ON CALC-TARGET-MONTH IN LIEU OF A BARE            
028100*    IF-OR CHAIN (PW-0417).                                               
028200     MOVE 31 TO CALC-DAYS-IN-MONTH.                                       
028300     IF CALC-SHORT-MONTH                                                  
028400         MOVE 30 TO CALC-DAYS-IN-MONTH                                    
028500     END-IF.                                                              
028600     IF CALC-FEBRUARY                                                     
028700         PERFORM 206-LEAP-YEAR-TEST THRU 206-EXIT                         
028800     END-IF.                                                              
028900*    ONLY CLAMP WHEN THE CARRIED-FORWARD DAY ACTUALLY OVERSHOOTS          
029000*    THE TARGET MONTH - AN ORDINARY DAY (1 THROUGH 28) IS LEFT            
029100*    ALONE ON EVERY CALL.                                                 
029200     IF CALC-TARGET-DAY > CALC-DAYS-IN-MONTH                              
029300         MOVE CALC-DAYS-IN-MONTH TO CALC-TARGET-DAY                       
029400     END-IF.                                                              
029500 205-EXIT.                                                                
029600     EXIT.                                                                
029700                                                                          
029800******************************************************************        
029900* 206-LEAP-YEAR-TEST - FEBRUARY DAY-COUNT ONLY, CALLED FROM 205           
030000******************************************************************        
030100 206-LEAP-YEAR-TEST.                                                      
030200     DISPLAY '206-LEAP-YEAR-TEST'                                         
030300     MOVE "206-LEAP-YEAR-TEST" TO CALC-PARA-NAME.                         
030400*    FEBRUARY HAS 29 DAYS WHEN THE TARGET YEAR IS DIVISIBLE BY 4          
030500*    AND NOT BY 100, OR IS DIVISIBLE BY 400 - OTHERWISE 28.  NO           
030600*    INTRINSIC FUNCTIONS, SO THE TEST IS DONE WITH DIVIDE/                
030700*    REMAINDER, THE SAME WAY THE MONTH ROLLOVER ABOVE IS.                 
030800*    ASSUME THE COMMON CASE (NOT A LEAP YEAR) AND ONLY RAISE THE          
030900*    COUNT TO 29 WHEN ALL THREE DIVISIBILITY TESTS SAY SO.                
031000     MOVE 28 TO CALC-DAYS-IN-MONTH.                                       
031100     DIVIDE CALC-TARGET-YEAR BY 4 GIVING CALC-LEAP-QUOT                   
031200             REMAINDER CALC-LEAP-REM.                                     
031300     IF CALC-LEAP-REM NOT = 0                                             
031400         GO TO 206-EXIT.                                                  
031500     DIVIDE CALC-TARGET-YEAR BY 100 GIVING CALC-LEAP-QUOT                 
031600             REMAINDER CALC-LEAP-REM.                                     
031700     IF CALC-LEAP-REM NOT = 0                                             
031800         MOVE 29 TO CALC-DAYS-IN-MONTH                                    
031900         GO TO 206-EXIT.                                                  
032000     DIVIDE CALC-TARGET-YEAR BY 400 GIVING CALC-LEAP-QUOT                 
032100             REMAINDER CALC-LEAP-REM.                                     
032200     IF CALC-LEAP-REM = 0                                                 
032300         MOVE 29 TO CALC-DAYS-IN-MONTH.                                   
032400 206-EXIT.                                                                
032500     EXIT.                                                                
032600                                                                          
032700******************************************************************        
032800* 310-COMPUTE-FV-FOR-MONTH - FUTURE VALUE, THREE-WAY BRANCH               
032900*                                                                         
033000* FUTURE VALUE OF THE GOAL AT LK-MONTH-NUM MONTHS FROM THE                
033100* RUN DATE.  THREE CASES PER SPEC:                                        
033200*    (1) LK-START-OF-PROJECTION (MONTH 0) - THE PROJECTED VALUE           
033300*        IS SIMPLY THE CURRENT BALANCE, NO GROWTH OR CONTRIBUTION         
033400*        HAS HAD TIME TO APPLY YET;                                       
033500*    (2) CALC-RATE-IS-ZERO - PURE LINEAR GROWTH, CONTRIBUTIONS            
033600*        ONLY, NO COMPOUNDING TO COMPUTE;                                 
033700*    (3) THE ORDINARY CASE - COMPOUND GROWTH ON THE STARTING              
033800*        BALANCE PLUS THE FUTURE VALUE OF AN ANNUITY OF MONTHLY           
033900*        CONTRIBUTIONS.                                                   
034000* RESTRUCTURED 2006-04-03 (PW-0402) WITH GO TO EARLY EXITS,               
034100* SAME STYLE AS THE OLD COST CALCULATOR THIS ROUTINE CAME                 
034200* FROM.  THE MONTH-ZERO AND ZERO-RATE TESTS WERE PUT ON 88-               
034300* LEVELS (LK-START-OF-PROJECTION, CALC-RATE-IS-ZERO) IN THE               
034400* SAME MAINTENANCE PASS THAT ADDED THE DATE-CLAMP 88-LEVELS               
034500* ABOVE (PW-0417).                                                        
034600******************************************************************        
034700 310-COMPUTE-FV-FOR-MONTH.                                                
034800     DISPLAY '310-COMPUTE-FV-FOR-MONTH'                                   
034900     MOVE "310-COMPUTE-FV-FOR-MONTH" TO CALC-PARA-NAME.                   
035000     IF LK-START-OF-PROJECTION                                            
035100         COMPUTE CALC-FUTURE-VALUE ROUNDED =                              
035200                 GL-CURRENT-AMOUNT                                        
035300         GO TO 318-FINISH-FV.                                             
035400     IF CALC-RATE-IS-ZERO                                                 
035500         GO TO 315-LINEAR-GROWTH.                                         
035600     COMPUTE CALC-GROWTH-FACTOR ROUNDED =                                 
035700             (1 + CALC-MONTHLY-RATE) ** LK-MONTH-NUM.                     
035800     COMPUTE CALC-FUTURE-VALUE ROUNDED =                                  
035900             (GL-CURRENT-AMOUNT * CALC-GROWTH-FACTOR)                     
036000           + (GL-MONTHLY-CONTRIB *                                        
036100             ((CALC-GROWTH-FACTOR - 1) / CALC-MONTHLY-RATE)).             
036200     GO TO 318-FINISH-FV.                                                 
036300*    LINEAR-GROWTH LEG - NO RATE, SO THE BALANCE GROWS BY                 
036400*    NOTHING BUT THE FIXED MONTHLY CONTRIBUTION TIMES THE                 
036500*    NUMBER OF MONTHS ELAPSED.                                            
036600 315-LINEAR-GROWTH.                                                       
036700     DISPLAY '315-LINEAR-GROWTH'                                          
036800     MOVE "315-LINEAR-GROWTH" TO CALC-PARA-NAME.                          
036900     COMPUTE CALC-FUTURE-VALUE ROUNDED =                                  
037000             GL-CURRENT-AMOUNT +                                          
037100             (GL-MONTHLY-CONTRIB * LK-MONTH-NUM).                         
037200*    ALL THREE LEGS ABOVE REJOIN HERE - CUMULATIVE CONTRIBUTION           
037300*    IS THE SAME FORMULA REGARDLESS OF WHICH FUTURE-VALUE CASE            
037400*    WAS TAKEN, SO IT ONLY NEEDS COMPUTING ONCE.                          
037500 318-FINISH-FV.                                                           
037600     DISPLAY '318-FINISH-FV'                                              
037700     MOVE "318-FINISH-FV" TO CALC-PARA-NAME.                              
037800     COMPUTE CALC-CUM-CONTRIB ROUNDED =                                   
037900             GL-MONTHLY-CONTRIB * LK-MONTH-NUM.                           
038000 310-EXIT.                                                                
038100     EXIT.                                                                
038200                                                                          
038300******************************************************************        
038400* 320-COMPUTE-INFL-ADJ - INFLATION-ADJUSTED VALUE                         
038500******************************************************************        
038600 320-COMPUTE-INFL-ADJ.                                                    
038700     DISPLAY '320-COMPUTE-INFL-ADJ'                                       
038800     MOVE "320-COMPUTE-INFL-ADJ" TO CALC-PARA-NAME.                       
038900*    DISCOUNT THE FUTURE VALUE BACK TO TODAY'S PURCHASING POWER           
039000*    USING WHOLE ELAPSED YEARS ONLY (SEE 1996-06-11 FIX ABOVE).           
039100*    THE REMAINDER (PARTIAL YEAR) IS THROWN AWAY ON PURPOSE -             
039200*    ONLY COMPLETE YEARS OF INFLATION ARE APPLIED, SAME AS THE            
039300*    PW-0158 FIX INTENDED.                                                
039400     DIVIDE LK-MONTH-NUM BY 12 GIVING CALC-ELAPSED-YEARS                  
039500             REMAINDER CALC-MONTH-CTR-EDIT.                               
039600*    NO INFLATION RATE, OR NOT EVEN ONE FULL YEAR HAS ELAPSED -           
039700*    EITHER WAY THE DISCOUNT FACTOR IS 1, SO SKIP THE ** AND              
039800*    JUST CARRY THE FUTURE VALUE STRAIGHT THROUGH.                        
039900     IF CALC-NO-INFLATION OR CALC-NO-ELAPSED-YEARS                        
040000         COMPUTE PJ-INFL-ADJ-VALUE ROUNDED = CALC-FUTURE-VALUE            
040100         GO TO 320-EXIT.                                                  
040200     COMPUTE CALC-INFL-DIVISOR ROUNDED =                                  
040300             (1 + CALC-INFL-FRACTION) ** CALC-ELAPSED-YEARS.              
040400     COMPUTE PJ-INFL-ADJ-VALUE ROUNDED =                                  
040500             CALC-FUTURE-VALUE / CALC-INFL-DIVISOR.                       
040600 320-EXIT.                                                                
040700     EXIT.                                                                
040800                                                                          
040900******************************************************************        
041000* 330-COMPUTE-INTEREST - INTEREST EARNED TO DATE                          
041100******************************************************************        
041200 330-COMPUTE-INTEREST.                                                    
041300     DISPLAY '330-COMPUTE-INTEREST'                                       
041400     MOVE "330-COMPUTE-INTEREST" TO CALC-PARA-NAME.                       
041500*    INTEREST EARNED TO DATE = PROJECTED VALUE LESS STARTING              
041600*    BALANCE LESS CONTRIBUTIONS MADE SINCE THE RUN DATE.  THIS            
041700*    IS THE FIGURE THE INSIGHTS SUBPROGRAM PICKS UP OFF THE               
041800*    FINAL MONTH'S PROJECTION-RECORD FOR IN-TOTAL-INTEREST.               
041900     COMPUTE CALC-INTEREST-EARNED ROUNDED =                               
042000             CALC-FUTURE-VALUE - GL-CURRENT-AMOUNT -                      
042100             (GL-MONTHLY-CONTRIB * LK-MONTH-NUM).                         
042200 330-EXIT.                                                                
042300     EXIT.                                                                
042400                                                                          
042500******************************************************************        
042600* 340-LOAD-OUTPUT-RECORD - MOVE WORK FIELDS TO THE LINKAGE RECORD         
042700******************************************************************        
042800 340-LOAD-OUTPUT-RECORD.                                                  
042900     DISPLAY '340-LOAD-OUTPUT-RECORD'                                     
043000     MOVE "340-LOAD-OUTPUT-RECORD" TO CALC-PARA-NAME.                     
043100*    2006-04-03 (PW-0402) - CHANGED FROM MOVE TO COMPUTE ROUNDED.         
043200*    THE WORK FIELDS CARRY 9 DECIMAL PLACES BUT THE OUTPUT                
043300*    RECORD ONLY CARRIES 2 - A PLAIN MOVE TRUNCATES THE LOW-              
043400*    ORDER DIGITS INSTEAD OF ROUNDING HALF-UP AS REQUIRED.                
043500*    CALC-CUM-CONTRIB IS ALREADY CARRIED AT 2 DECIMAL PLACES              
043600*    (SEE CALC-FV-FIELDS ABOVE) SO IT IS STILL A PLAIN MOVE.              
043700     COMPUTE PJ-PROJ-VALUE ROUNDED = CALC-FUTURE-VALUE.           PW-0402 
043800     MOVE CALC-CUM-CONTRIB      TO PJ-CUM-CONTRIB.                        
043900     COMPUTE PJ-INTEREST-EARNED ROUNDED = CALC-INTEREST-EARNED.           
044000 340-EXIT.                                                                
044100     EXIT.                                                                
