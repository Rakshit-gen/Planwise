000100******************************************************************        
000200*                                                                         
000300*  PRJREC    -  PROJECTION-RECORD  -  MONTHLY PROJECTION ROW              
000400*                                                                         
000500*  ONE OCCURRENCE PER GOAL PER PROJECTION MONTH (MONTH 0 THRU             
000600*  THE GOAL'S TIME HORIZON).  BUILT BY GOALCALC, WRITTEN BY               
000700*  GOALPROJ TO THE PROJECTION EXTRACT (CSV) AND TO THE REPORT.            
000800*                                                                         
000900*  MAINTENANCE                                                            
001000*  -----------                                                            
001100*  1994-11-02  RSK  ORIGINAL COPYBOOK FOR PLANWISE GOAL BATCH.            
001200*  2001-02-19  DFT  ADDED PJ-CUM-CONTRIB, PJ-INTEREST-EARNED FOR          
001300*                   THE NEW PER-MONTH INTEREST BREAKOUT (PW-0356).        
001400*                                                                         
001500******************************************************************        
001600 01  PROJECTION-RECORD.                                                   
001700     05  PJ-GOAL-ID                  PIC 9(10).                           
001800     05  PJ-PROJ-DATE                PIC 9(8).                            
001900     05  PJ-PROJ-DATE-R    REDEFINES PJ-PROJ-DATE.                        
002000         10  PJ-DT-YYYY              PIC 9(4).                            
002100         10  PJ-DT-MM                PIC 9(2).                            
002200         10  PJ-DT-DD                PIC 9(2).                            
002300     05  PJ-PROJ-VALUE               PIC S9(17)V99.                       
002400     05  PJ-INFL-ADJ-VALUE           PIC S9(17)V99.                       
002500     05  PJ-CUM-CONTRIB              PIC S9(17)V99.                       
002600     05  PJ-INTEREST-EARNED          PIC S9(17)V99.                       
002700     05  FILLER                      PIC X(20).                           
