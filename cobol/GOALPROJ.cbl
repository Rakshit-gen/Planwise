000100******************************************************************        
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP                      
000300* ALL RIGHTS RESERVED                                                     
000400******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.     GOALPROJ.                                                
000700 AUTHOR.         R S KRAMER.                                              
000800 INSTALLATION.   THE SYSTEMS GROUP - FINANCIAL PLANNING UNIT.             
000900 DATE-WRITTEN.   NOVEMBER 1994.                                           
001000 DATE-COMPILED.                                                           
001100 SECURITY.       NON-CONFIDENTIAL.                                        
001200******************************************************************        
001300* PLANWISE GOAL PROJECTION BATCH - MAIN DRIVER                            
001400*                                                                         
001500* READS THE GOALS FILE IN ARRIVAL ORDER.  FOR EACH GOAL RECORD            
001600* THAT PASSES FIELD VALIDATION, CALLS GOALCALC TO BUILD THE               
001700* MONTH-BY-MONTH PROJECTION, THE REQUIRED-CONTRIBUTION FIGURE             
001800* AND THE COMPLETION-PROBABILITY INSIGHTS, THEN WRITES THE                
001900* PROJECTION EXTRACT (CSV), THE INSIGHTS RECORD AND THE PRINTED           
002000* REPORT SECTION FOR THE GOAL.  GOALS FAILING VALIDATION ARE              
002100* WRITTEN TO THE REJECTS FILE WITH ONE ERROR RECORD PER FAILED            
002200* RULE AND ARE NOT PROJECTED.                                             
002300*                                                                         
002400* MAINTENANCE                                                             
002500* -----------                                                             
002600* 1994-11-02  RSK  ORIGINAL PROGRAM FOR PLANWISE GOAL BATCH.              
002700* 1995-03-20  RSK  ADDED REJECTS FILE - VALIDATION WAS ABENDING           
002800*                  THE RUN ON THE FIRST BAD RECORD (PW-0114).             
002900* 1996-06-11  DFT  CORRECTED INFLATION-ADJUSTED VALUE - WAS               
003000*                  DISCOUNTING PARTIAL YEARS (PW-0158).                   
003100* 1997-01-09  RSK  ADDED RUN CONTROL TOTALS TO END OF REPORT              
003200*                  PER AUDIT REQUEST PW-0177.                             
003300* 1998-09-14  RSK  Y2K REMEDIATION - RUN DATE WAS BUILT FROM A            
003400*                  2-DIGIT ACCEPT FROM DATE AND ROLLED OVER TO            
003500*                  1900 FOR GOALS PROJECTED PAST 1999 (PW-0231).          
003600*                  RUN DATE IS NOW WINDOWED THROUGH WS-RUN-CC.            
003700* 1999-07-08  RSK  INSTALLED COMPLETION-PROBABILITY SIMULATION            
003800*                  MODULE IN GOALCALC PER REQUEST PW-0299.                
003900* 2001-02-19  DFT  ADDED CUMULATIVE CONTRIBUTION AND INTEREST             
004000*                  EARNED BREAKOUT TO PROJECTION EXTRACT                  
004100*                  (PW-0356).                                             
004200* 2003-05-30  DFT  ADDED GOAL-DESC TO INPUT LAYOUT, 50-ROW CAP            
004300*                  WITH TRAILER LINE ON THE PROJECTION TABLE              
004400*                  (PW-0388).                                             
004500* 2006-04-03  RSK  CENTERED THE REPORT TITLE INSTEAD OF LEAVING           
004600*                  IT LEFT-JUSTIFIED, CLEARED RPT-LABEL-LINE              
004700*                  AHEAD OF EACH DETAIL FIELD, AND STOPPED                
004800*                  RESETTING WS-HDR-WRITTEN-SW PER GOAL SO THE            
004900*                  CSV HEADER PRINTS ONCE PER RUN, NOT ONCE PER           
005000*                  GOAL (PW-0402).                                        
005100* 2009-08-11  RSK  TARGET-DATE EDIT IN 200-VALIDATE-GOAL WAS              
005200*                  ONLY CHECKING FOR ZERO - A NON-ZERO BUT OUT-           
005300*                  OF-RANGE MONTH OR DAY PASSED STRAIGHT                  
005400*                  THROUGH TO GOALCALC.  NOW CHECKS THE MONTH             
005500*                  AND DAY RANGES THE SAME WAY THE OTHER FIELD            
005600*                  EDITS DO (PW-0417).                                    
005700* 2009-09-02  RSK  EXPANDED THE PARAGRAPH-HEADER AND FIELD-GROUP          
005800*                  COMMENTARY THROUGHOUT THIS PROGRAM TO THE SAME         
005900*                  LEVEL OF DETAIL ADDED TO GOALCALC AND GOALINS          
006000*                  WHILE CHASING PW-0417 - AUDIT ASKED THAT A             
006100*                  MAINTAINER BE ABLE TO FOLLOW THE VALIDATION AND        
006200*                  CONTROL-BREAK LOGIC FROM THE COMMENTS ALONE,           
006300*                  THE SAME AS THE OTHER TWO PROGRAMS IN THIS RUN.        
006400*                  NO LOGIC IN THIS PROGRAM WAS CHANGED - EVERY           
006500*                  PARAGRAPH NAME, EVERY CALLED SUBPROGRAM AND            
006600*                  EVERY FILE LAYOUT IS EXACTLY WHAT IT WAS               
006700*                  BEFORE THIS PASS.                                      
006800******************************************************************        
006900*                                                                         
007000* PROGRAMMER'S NOTE (RSK, 1994-11-02) - THIS DRIVER OWNS THE FILE         
007100* I/O, THE FIELD EDITS AND THE REPORT LAYOUT.  IT DOES NOT OWN ANY        
007200* PROJECTION ARITHMETIC ITSELF - EVERY MONTH'S FUTURE VALUE, THE          
007300* REQUIRED CONTRIBUTION AND THE COMPLETION-PROBABILITY SIMULATION         
007400* ARE ALL COMPUTED IN THE TWO CALLED SUBPROGRAMS, GOALCALC AND            
007500* GOALINS.  KEEP IT THAT WAY - IF A FUTURE CHANGE NEEDS A NEW             
007600* CALCULATION, IT BELONGS IN ONE OF THE SUBPROGRAMS, NOT HERE.            
007700*                                                                         
007800******************************************************************        
007900******************************************************************        
008000* ENVIRONMENT DIVISION - FIVE SEQUENTIAL FILES, ALL LINE                  
008100* SEQUENTIAL SINCE EACH ONE IS EITHER PRINTED OR LOADED BY A              
008200* DOWNSTREAM PC SPREADSHEET, NOT READ BACK BY ANOTHER MAINFRAME           
008300* JOB.  C01 IS THE SHOP'S STANDARD FORM-FEED CHANNEL, CARRIED ON          
008400* EVERY PROGRAM WHETHER OR NOT IT WRITES A PRINTED REPORT.                
008500******************************************************************        
008600 ENVIRONMENT DIVISION.                                                    
008700 CONFIGURATION SECTION.                                                   
008800 SOURCE-COMPUTER.  IBM-370.                                               
008900 OBJECT-COMPUTER.  IBM-370.                                               
009000 SPECIAL-NAMES.                                                           
009100     C01 IS TOP-OF-FORM.                                                  
009200 INPUT-OUTPUT SECTION.                                                    
009300 FILE-CONTROL.                                                            
009400                                                                          
009500*    GOALS-FILE - INPUT.  ONE RECORD PER GOAL TO BE PROJECTED,            
009600*    READ ONCE IN ARRIVAL ORDER.  NO KEY, NO SORT - THE GOALS             
009700*    FILE ARRIVES ALREADY IN THE ORDER THE REPORT IS TO PRINT.            
009800     SELECT GOALS-FILE   ASSIGN TO GOALIN                                 
009900            ORGANIZATION IS LINE SEQUENTIAL                               
010000            ACCESS MODE  IS SEQUENTIAL                                    
010100            FILE STATUS  IS WS-GOALS-STATUS.                              
010200                                                                          
010300*    PROJ-FILE - OUTPUT.  THE MONTH-BY-MONTH PROJECTION EXTRACT,          
010400*    ONE CSV ROW PER GOAL PER PROJECTION MONTH, PLUS A ONE-TIME           
010500*    HEADER ROW AT THE TOP OF THE RUN.  PICKED UP BY THE PLANNING         
010600*    UNIT'S PC SPREADSHEET, NOT BY ANY OTHER MAINFRAME JOB.               
010700     SELECT PROJ-FILE    ASSIGN TO PROJOUT                                
010800            ORGANIZATION IS LINE SEQUENTIAL                               
010900            FILE STATUS  IS WS-PROJ-STATUS.                               
011000                                                                          
011100*    INSIGHT-FILE - OUTPUT.  ONE RECORD PER PROJECTED GOAL,               
011200*    CARRYING THE REQUIRED CONTRIBUTION AND COMPLETION-PROBABILITY        
011300*    FIGURES GOALINS COMPUTES ONCE THE MONTH-BY-MONTH LOOP ENDS.          
011400     SELECT INSIGHT-FILE ASSIGN TO INSOUT                                 
011500            ORGANIZATION IS LINE SEQUENTIAL                               
011600            FILE STATUS  IS WS-INSIGHT-STATUS.                            
011700                                                                          
011800*    REJECT-FILE - OUTPUT.  ONE ERROR RECORD PER FAILED EDIT, NOT         
011900*    PER GOAL - A GOAL FAILING THREE RULES WRITES THREE REJECT            
012000*    RECORDS, ALL CARRYING THE SAME GOAL-ID SO THEY CAN BE TRACED         
012100*    BACK TOGETHER (PW-0114).                                             
012200     SELECT REJECT-FILE  ASSIGN TO REJOUT                                 
012300            ORGANIZATION IS LINE SEQUENTIAL                               
012400            FILE STATUS  IS WS-REJECT-STATUS.                             
012500                                                                          
012600*    REPORT-FILE - OUTPUT.  THE PRINTED (132-COLUMN) REPORT - A           
012700*    TITLE PAGE, ONE PROJECTION TABLE PER GOAL (CAPPED AT 50 ROWS         
012800*    WITH A TRAILER LINE, PW-0388), AND THE RUN CONTROL TOTALS            
012900*    WRITTEN BY 850-PRINT-RUN-TOTALS AT THE END OF THE RUN.               
013000     SELECT REPORT-FILE  ASSIGN TO GOALRPT                                
013100            ORGANIZATION IS LINE SEQUENTIAL                               
013200            FILE STATUS  IS WS-REPORT-STATUS.                             
013300                                                                          
013400*    ALL FIVE SELECTS ABOVE ASSIGN TO AN UPPERCASE LOGICAL NAME,          
013500*    NOT A PATH - THE JCL FOR THIS JOB RESOLVES GOALIN, PROJOUT,          
013600*    INSOUT, REJOUT AND GOALRPT TO ACTUAL DATASETS AT RUN TIME.           
013700                                                                          
013800 DATA DIVISION.                                                           
013900 FILE SECTION.                                                            
014000                                                                          
014100******************************************************************        
014200* FIVE FILES IN ALL, ONE INPUT AND FOUR OUTPUT - THE ORDER BELOW          
014300* MATCHES THE ORDER THE SELECTS APPEAR IN, WHICH MATCHES THE              
014400* ORDER 700-OPEN-FILES OPENS THEM IN AND 900-CLOSE-FILES CLOSES           
014500* THEM IN.                                                                
014600******************************************************************        
014700                                                                          
014800******************************************************************        
014900* GOALS-FILE - THE ONE INPUT FILE THIS RUN READS.  RECORDING MODE         
015000* F AND STANDARD LABELS ARE THE SHOP DEFAULT FOR EVERY SEQUENTIAL         
015100* FILE IN THIS SYSTEM - NO FILE IN THIS PROGRAM DEPARTS FROM IT.          
015200******************************************************************        
015300*    GOAL-RECORD LAYOUT IS SHARED WITH GOALCALC AND GOALINS VIA           
015400*    THE COPYBOOK - ONE PHYSICAL LAYOUT, NO RISK OF THE THREE             
015500*    PROGRAMS DRIFTING OUT OF STEP WITH EACH OTHER.                       
015600 FD  GOALS-FILE                                                           
015700     RECORDING MODE IS F                                                  
015800     LABEL RECORDS ARE STANDARD.                                          
015900 COPY GOALREC.                                                            
016000                                                                          
016100******************************************************************        
016200* PROJ-FILE - THE CSV EXTRACT, ONE ROW PER PROJECTED MONTH ACROSS         
016300* EVERY GOAL PROCESSED THIS RUN, FOR DOWNSTREAM SPREADSHEET USE.          
016400******************************************************************        
016500*    PROJ-LINE IS A FLAT PRINT-STYLE CSV ROW, NOT A COPYBOOK -            
016600*    340-WRITE-CSV-ROW BUILDS IT FIELD BY FIELD WITH STRING,              
016700*    SINCE A COMMA-DELIMITED LAYOUT DOES NOT LEND ITSELF TO A             
016800*    FIXED 01-LEVEL PICTURE THE WAY THE OTHER FOUR FILES DO.              
016900 FD  PROJ-FILE                                                            
017000     RECORDING MODE IS F                                                  
017100     LABEL RECORDS ARE STANDARD.                                          
017200 01  PROJ-LINE                     PIC X(180).                            
017300                                                                          
017400******************************************************************        
017500* INSIGHT-FILE - ONE INSIGHTS-RECORD PER PROCESSED GOAL, WRITTEN          
017600* BY 400-BUILD-INSIGHTS RIGHT AFTER THE CALL TO GOALINS RETURNS.          
017700******************************************************************        
017800*    INSIGHTS-RECORD LAYOUT COMES FROM THE SAME COPYBOOK GOALINS          
017900*    BUILDS ITS LINKAGE RECORD FROM - GOALPROJ WRITES WHAT GOALINS        
018000*    HANDED BACK WITHOUT TOUCHING ANY FIELD IN IT.                        
018100 FD  INSIGHT-FILE                                                         
018200     RECORDING MODE IS F                                                  
018300     LABEL RECORDS ARE STANDARD.                                          
018400 COPY INSREC.                                                             
018500                                                                          
018600******************************************************************        
018700* REJECT-FILE - ONE ROW PER FAILED VALIDATION RULE, WRITTEN BY            
018800* 210-WRITE-REJECT OUT OF 200-VALIDATE-GOAL - A GOAL FAILING              
018900* THREE RULES PRODUCES THREE REJECT RECORDS, NOT ONE.                     
019000******************************************************************        
019100*    ERROR-RECORD LAYOUT - ONE ROW PER FAILED VALIDATION RULE,            
019200*    CARRYING THE GOAL-ID AND A SHORT REASON TEXT SO THE PLANNING         
019300*    UNIT CAN MATCH REJECTS BACK TO THE SOURCE GOAL (PW-0114).            
019400 FD  REJECT-FILE                                                          
019500     RECORDING MODE IS F                                                  
019600     LABEL RECORDS ARE STANDARD.                                          
019700 COPY ERRREC.                                                             
019800                                                                          
019900******************************************************************        
020000* REPORT-FILE - THE PRINTED REPORT, ONE FOUR-BLOCK SECTION PER            
020100* PROCESSED GOAL FOLLOWED BY THE RUN-TOTALS AUDIT BLOCK AT THE            
020200* END OF THE RUN.                                                         
020300******************************************************************        
020400*    REPORT-RECORD IS A PLAIN 132-COLUMN PRINT LINE - THE REPORT          
020500*    PARAGRAPHS BELOW BUILD EACH LINE IN RPT-DETAIL-LINE OR               
020600*    RPT-LABEL-LINE (WORKING-STORAGE) AND MOVE THE FINISHED LINE          
020700*    HERE JUST BEFORE THE WRITE.                                          
020800 FD  REPORT-FILE                                                          
020900     RECORDING MODE IS F                                                  
021000     LABEL RECORDS ARE STANDARD.                                          
021100 01  REPORT-RECORD                 PIC X(132).                            
021200                                                                          
021300 WORKING-STORAGE SECTION.                                                 
021400                                                                          
021500******************************************************************        
021600* STANDALONE WORK SCALARS - LEVEL 77 PER SHOP STANDARD.  MUST             
021700* PRECEDE ALL 01-LEVEL ENTRIES IN THIS SECTION.                           
021800*                                                                         
021900* WS-MONTH-NUM/WS-MONTHS-IN-GOAL DRIVE THE PERFORM VARYING LOOP           
022000* THAT CALLS GOALCALC ONCE PER PROJECTION MONTH.  THE REMAINING           
022100* RPT-TITLE-xxx FIELDS AND THE TITLE-SCAN-DONE SWITCH BELONG TO           
022200* 610-PRINT-TITLE AND ITS 615/616 HELPERS, WHICH RIGHT-TRIM THE           
022300* REPORT TITLE AND WORK OUT HOW MANY LEADING SPACES CENTER IT ON          
022400* THE 132-COLUMN PAGE (PW-0402) - THE SCAN NEEDS ITS OWN INDEX            
022500* AND A "SCAN IS DONE" FLAG SEPARATE FROM ANY OTHER SWITCH IN             
022600* THE PROGRAM.                                                            
022700******************************************************************        
022800 77  WS-MONTH-NUM                 PIC 9(04) COMP.                         
022900 77  WS-MONTHS-IN-GOAL            PIC 9(04) COMP.                         
023000 77  RPT-TITLE-WORK               PIC X(60).                              
023100 77  RPT-TITLE-LEN                PIC 9(03) COMP.                         
023200 77  RPT-TITLE-SCAN-IDX           PIC 9(03) COMP.                         
023300 77  RPT-TITLE-START              PIC 9(03) COMP.                         
023400 77  WS-TITLE-SCAN-DONE-SW        PIC X(01) VALUE 'N'.                    
023500     88  TITLE-SCAN-DONE              VALUE 'Y'.                          
023600                                                                          
023700******************************************************************        
023800* FILE STATUS CODES - ONE TWO-BYTE FIELD PER SELECT ABOVE, MOVED          
023900* IN BY EVERY OPEN, READ, WRITE AND CLOSE VIA THE FILE STATUS IS          
024000* CLAUSE ON EACH SELECT.  GOALS-STATUS-EOF IS THE ONLY CONDITION          
024100* THIS PROGRAM ACTUALLY BRANCHES ON - IT DRIVES THE MAIN READ             
024200* LOOP IN 000-MAIN-PARA.  THE OTHER FOUR FILES ARE OUTPUT-ONLY;           
024300* THEIR STATUS-OK CONDITIONS ARE CARRIED FOR THE SAME REASON              
024400* EVERY FILE IN THE SHOP GETS ONE, NOT BECAUSE THIS PROGRAM               
024500* CURRENTLY TESTS THEM.                                                   
024600******************************************************************        
024700 01  WS-FILE-STATUS-CODES.                                                
024800     05  WS-GOALS-STATUS         PIC X(02) VALUE SPACES.                  
024900         88  GOALS-STATUS-OK         VALUE '00'.                          
025000         88  GOALS-STATUS-EOF        VALUE '10'.                          
025100     05  WS-PROJ-STATUS          PIC X(02) VALUE SPACES.                  
025200         88  PROJ-STATUS-OK          VALUE '00'.                          
025300     05  WS-INSIGHT-STATUS       PIC X(02) VALUE SPACES.                  
025400         88  INSIGHT-STATUS-OK       VALUE '00'.                          
025500     05  WS-REJECT-STATUS        PIC X(02) VALUE SPACES.                  
025600         88  REJECT-STATUS-OK        VALUE '00'.                          
025700     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.                  
025800         88  REPORT-STATUS-OK        VALUE '00'.                          
025900     05  FILLER                  PIC X(10) VALUE SPACES.                  
026000                                                                          
026100******************************************************************        
026200* RUN SWITCHES                                                            
026300*                                                                         
026400* WS-GOALS-EOF-SW STOPS THE MAIN READ LOOP.  WS-GOAL-VALID-SW IS          
026500* SET FRESH FOR EACH GOAL BY 200-VALIDATE-GOAL AND TESTED RIGHT           
026600* AFTER TO DECIDE WHETHER THE GOAL IS PROJECTED OR REJECTED -             
026700* GOAL-IS-INVALID DOES NOT MEAN THE EDITS FAILED TO RUN, IT MEANS         
026800* AT LEAST ONE OF THEM FOUND SOMETHING WRONG.  WS-HDR-WRITTEN-SW          
026900* MAKES SURE THE CSV HEADER ROW PRINTS EXACTLY ONCE FOR THE WHOLE         
027000* RUN - IT USED TO BE RESET PER GOAL, WHICH PRINTED THE HEADER            
027100* AHEAD OF EVERY GOAL'S ROWS UNTIL PW-0402 FIXED IT.                      
027200******************************************************************        
027300 01  WS-SWITCHES.                                                         
027400     05  WS-GOALS-EOF-SW         PIC X(01) VALUE 'N'.                     
027500         88  GOALS-EOF               VALUE 'Y'.                           
027600     05  WS-GOAL-VALID-SW        PIC X(01) VALUE 'Y'.                     
027700         88  GOAL-IS-VALID           VALUE 'Y'.                           
027800         88  GOAL-IS-INVALID         VALUE 'N'.                           
027900     05  WS-HDR-WRITTEN-SW       PIC X(01) VALUE 'N'.                     
028000         88  CSV-HEADER-WRITTEN      VALUE 'Y'.                           
028100     05  FILLER                  PIC X(05) VALUE SPACES.                  
028200                                                                          
028300******************************************************************        
028400* RUN-DATE FIELDS - GOOD FOR ANOTHER CENTURY THIS TIME (SEE               
028500* MAINTENANCE HISTORY - PW-0231).                                         
028600*                                                                         
028700* WS-TODAY-RAW IS THE RAW SIX-DIGIT SYSTEM DATE FROM ACCEPT FROM          
028800* DATE.  WS-RUN-DATE-8 IS THE WINDOWED, CENTURY-EXPANDED VERSION          
028900* 710-BUILD-RUN-DATE BUILDS FROM IT AND PASSES TO GOALCALC ON             
029000* EVERY CALL - THE WINDOWING RULE ITSELF LIVES IN THAT PARAGRAPH,         
029100* NOT HERE.  BOTH REDEFINES GIVE THE NUMERIC VIEW USED WHEN THE           
029200* WHOLE DATE IS PASSED OR COMPARED AT ONCE, ALONGSIDE THE                 
029300* GROUPED VIEW USED WHEN INDIVIDUAL YY/MM/DD PIECES ARE NEEDED.           
029400******************************************************************        
029500 01  WS-TODAY-RAW.                                                        
029600     05  WS-TODAY-YY             PIC 9(02).                               
029700     05  WS-TODAY-MM             PIC 9(02).                               
029800     05  WS-TODAY-DD             PIC 9(02).                               
029900 01  WS-TODAY-RAW-N REDEFINES WS-TODAY-RAW PIC 9(06).                     
030000 01  WS-RUN-DATE-8.                                                       
030100     05  WS-RUN-CC               PIC 9(02) VALUE 0.                       
030200     05  WS-RUN-YY               PIC 9(02) VALUE 0.                       
030300     05  WS-RUN-MM               PIC 9(02) VALUE 0.                       
030400     05  WS-RUN-DD               PIC 9(02) VALUE 0.                       
030500 01  WS-RUN-DATE-8-N REDEFINES WS-RUN-DATE-8 PIC 9(08).                   
030600                                                                          
030700******************************************************************        
030800* WORKING COPY OF THE PROJECTION RECORD - GOALCALC BUILDS ONE OF          
030900* THESE PER MONTH; THIS PROGRAM EDITS IT INTO THE CSV TEXT ROW            
031000* AND INTO THE PRINTED PROJECTION TABLE.  THE INSIGHTS-RECORD AND         
031100* ERROR-RECORD ARE THEIR OWN FD RECORDS (SEE FILE SECTION) SINCE          
031200* THIS PROGRAM WRITES THEM DIRECTLY - NO SEPARATE WORKING COPY            
031300* IS NEEDED FOR EITHER ONE.                                               
031400******************************************************************        
031500 COPY PRJREC.                                                             
031600                                                                          
031700******************************************************************        
031800* RUN CONTROL TOTALS - PRINTED AT END-OF-RUN (PW-0177)                    
031900*                                                                         
032000* WS-GOALS-READ COUNTS EVERY RECORD OFF GOALS-FILE.  WS-GOALS-            
032100* REJECTED AND WS-GOALS-PROCESSED SHOULD ALWAYS SUM BACK TO               
032200* WS-GOALS-READ - THAT CROSS-FOOT IS WHAT THE AUDIT REQUEST               
032300* (PW-0177) ACTUALLY WANTED, SO A MAINTAINER CHANGING THE                 
032400* VALIDATION LOGIC SHOULD CHECK THIS TOTAL STILL BALANCES.  THE           
032500* THREE WS-SUM-xxx ACCUMULATORS ARE GRAND TOTALS ACROSS ALL               
032600* PROCESSED GOALS OF THE SAME THREE FIGURES THE INSIGHTS RECORD           
032700* CARRIES PER GOAL, ADDED IN AS EACH GOAL FINISHES.                       
032800******************************************************************        
032900 01  WS-RUN-TOTALS.                                                       
033000     05  WS-GOALS-READ           PIC S9(07) COMP-3 VALUE 0.               
033100     05  WS-GOALS-REJECTED       PIC S9(07) COMP-3 VALUE 0.               
033200     05  WS-GOALS-PROCESSED      PIC S9(07) COMP-3 VALUE 0.               
033300     05  WS-PROJ-ROWS-WRITTEN    PIC S9(09) COMP-3 VALUE 0.               
033400     05  WS-SUM-FINAL-VALUE      PIC S9(17)V99 COMP-3 VALUE 0.            
033500     05  WS-SUM-TOTAL-CONTRIB    PIC S9(17)V99 COMP-3 VALUE 0.            
033600     05  WS-SUM-TOTAL-INTEREST   PIC S9(17)V99 COMP-3 VALUE 0.            
033700     05  FILLER                  PIC X(05) VALUE SPACES.                  
033800                                                                          
033900******************************************************************        
034000* BUFFERED REPORT DETAIL LINES - 50-ROW CAP PER PW-0388                   
034100*                                                                         
034200* A GOAL WITH A LONG TIME HORIZON CAN GENERATE FAR MORE MONTHLY           
034300* ROWS THAN A REPORT PAGE CAN REASONABLY HOLD, SO THE DETAIL LINES        
034400* FOR ONE GOAL ARE BUFFERED HERE INSTEAD OF WRITTEN AS THEY ARE           
034500* BUILT.  WS-RPT-ROWS-SAVED COUNTS HOW MANY OF THE 50 SLOTS ARE           
034600* IN USE FOR THE GOAL CURRENTLY BEING PRINTED; WS-RPT-ROWS-               
034700* SUPPRESSED COUNTS HOW MANY ROWS BEYOND THE CAP WERE DROPPED, SO         
034800* THE TRAILER LINE CAN SAY HOW MANY MONTHS DID NOT PRINT.                 
034900* WS-RPT-PRINT-IDX IS THE OUTPUT-SIDE SUBSCRIPT WHEN THE TABLE IS         
035000* FLUSHED TO THE REPORT FILE.                                             
035100******************************************************************        
035200 01  WS-RPT-DETAIL-TABLE.                                                 
035300     05  WS-RPT-ROWS-SAVED       PIC 9(04) COMP VALUE 0.                  
035400     05  WS-RPT-ROWS-SUPPRESSED  PIC 9(06) COMP VALUE 0.                  
035500     05  WS-RPT-PRINT-IDX        PIC 9(04) COMP VALUE 0.                  
035600     05  WS-RPT-DETAIL-LINE OCCURS 50 TIMES                               
035700                                 PIC X(132).                              
035800     05  FILLER                  PIC X(05) VALUE SPACES.                  
035900                                                                          
036000******************************************************************        
036100* CSV BUILD AREA FOR THE PROJECTION EXTRACT - ONE EDITED GROUP            
036200* MOVED STRAIGHT INTO PROJ-LINE, NO STRING STATEMENT NEEDED.              
036300******************************************************************        
036400*    WS-CSV-YYYY/MM/DD ARE BROKEN OUT SEPARATELY SO THE HYPHENS           
036500*    CAN BE INSERTED AS LITERAL FILLER RATHER THAN BUILT WITH A           
036600*    STRING STATEMENT - THE FOUR DOLLAR-STYLE FIELDS BELOW EACH           
036700*    CARRY THEIR OWN LEADING-COMMA FILLER FOR THE SAME REASON.            
036800 01  WS-CSV-ROW.                                                          
036900     05  WS-CSV-YYYY             PIC 9(04).                               
037000     05  FILLER                  PIC X(01) VALUE '-'.                     
037100     05  WS-CSV-MM               PIC 9(02).                               
037200     05  FILLER                  PIC X(01) VALUE '-'.                     
037300     05  WS-CSV-DD               PIC 9(02).                               
037400     05  FILLER                  PIC X(01) VALUE ','.                     
037500     05  WS-CSV-PROJ-VALUE       PIC -(15)9.99.                           
037600     05  FILLER                  PIC X(01) VALUE ','.                     
037700     05  WS-CSV-INFL-VALUE       PIC -(15)9.99.                           
037800     05  FILLER                  PIC X(01) VALUE ','.                     
037900     05  WS-CSV-CONTRIB-VALUE    PIC -(15)9.99.                           
038000     05  FILLER                  PIC X(01) VALUE ','.                     
038100     05  WS-CSV-INTEREST-VALUE   PIC -(15)9.99.                           
038200                                                                          
038300******************************************************************        
038400* CSV HEADER LINE - LITERAL TEXT REQUIRED BY THE DOWNSTREAM               
038500* SPREADSHEET LOAD, WRITTEN ONCE AT THE TOP OF THE EXTRACT.               
038600******************************************************************        
038700 01  WS-CSV-HDR-LINE.                                                     
038800     05  FILLER PIC X(05) VALUE 'Date,'.                                  
038900     05  FILLER PIC X(16) VALUE 'Projected Value,'.                       
039000     05  FILLER PIC X(25) VALUE 'Inflation Adjusted Value,'.              
039100     05  FILLER PIC X(24) VALUE 'Cumulative Contribution,'.               
039200     05  FILLER PIC X(15) VALUE 'Interest Earned'.                        
039300                                                                          
039400******************************************************************        
039500* PRINT-LINE LAYOUTS FOR THE PER-GOAL REPORT SECTION.  EVERY LINE         
039600* IS THE FULL 132-COLUMN REPORT WIDTH SO A MOVE TO REPORT-RECORD          
039700* NEVER LEAVES TRAILING GARBAGE FROM A SHORTER PRIOR LINE.                
039800******************************************************************        
039900                                                                          
040000*    TITLE LINE - BUILT BLANK, THEN 610-PRINT-TITLE MOVES THE             
040100*    CENTERED REPORT TITLE INTO IT AT PRINT TIME (PW-0402).  THE          
040200*    FLAT REDEFINES GIVES 610 A SINGLE PIC X(132) VIEW TO WORK            
040300*    REFERENCE MODIFICATION AGAINST WHEN IT INSERTS THE TITLE -           
040400*    THE GROUP-LEVEL RPT-TITLE-LINE ITSELF HAS NO SUBORDINATE             
040500*    FIELDS TO ADDRESS BY REFERENCE MODIFICATION ON ITS OWN.              
040600 01  RPT-TITLE-LINE.                                                      
040700     05  FILLER                  PIC X(132) VALUE SPACES.                 
040800 01  RPT-TITLE-LINE-FLAT REDEFINES RPT-TITLE-LINE                         
040900                                 PIC X(132).                              
041000                                                                          
041100*    LABEL LINE - USED FOR THE HANDFUL OF ONE-OFF CAPTIONED               
041200*    AMOUNTS ON THE TITLE PAGE (GOAL DESCRIPTION, TARGET AMOUNT,          
041300*    TARGET DATE) THAT DO NOT BELONG IN THE MONTHLY TABLE BELOW -         
041400*    620-PRINT-GOAL-DETAILS AND 630-PRINT-INSIGHTS BOTH REUSE             
041500*    THIS SAME LAYOUT, ONE CAPTIONED FIGURE AT A TIME.                    
041600 01  RPT-LABEL-LINE.                                                      
041700     05  RPT-LBL-TEXT            PIC X(30).                               
041800     05  RPT-LBL-AMOUNT          PIC X(20).                               
041900     05  FILLER                  PIC X(82) VALUE SPACES.                  
042000                                                                          
042100*    ONE BLANK LINE, USED TO SPACE OUT THE REPORT SECTIONS - NO           
042200*    SUBORDINATE FIELDS, JUST 132 BYTES OF SPACES WRITTEN AS-IS.          
042300 01  RPT-BLANK-LINE               PIC X(132) VALUE SPACES.                
042400                                                                          
042500*    BLOCK HEADER - A SHORT CAPTION ABOVE EACH OF THE THREE               
042600*    NAMED SECTIONS OF A GOAL'S REPORT (GOAL DETAILS, PROJECTED           
042700*    INSIGHTS, MONTHLY PROJECTIONS) - THE SAME LAYOUT SERVES              
042800*    ALL THREE, ONLY RPT-BLOCK-HDR-TEXT CHANGES.                          
042900 01  RPT-BLOCK-HDR-LINE.                                                  
043000     05  RPT-BLOCK-HDR-TEXT      PIC X(40).                               
043100     05  FILLER                  PIC X(92) VALUE SPACES.                  
043200                                                                          
043300*    COLUMN HEADINGS FOR THE MONTH-BY-MONTH TABLE - LITERAL TEXT,         
043400*    PRINTED ONCE PER GOAL AHEAD OF ITS DETAIL ROWS.  COLUMN              
043500*    WIDTHS BELOW MATCH RPT-DETAIL-LINE FIELD FOR FIELD SO A              
043600*    MAINTAINER WIDENING ONE MUST WIDEN THE OTHER TO MATCH.               
043700 01  RPT-TABLE-HDR-LINE1.                                                 
043800     05  FILLER PIC X(12) VALUE 'DATE'.                                   
043900     05  FILLER PIC X(20) VALUE 'PROJECTED VALUE'.                        
044000     05  FILLER PIC X(22) VALUE 'INFLATION ADJUSTED'.                     
044100     05  FILLER PIC X(20) VALUE 'CONTRIBUTIONS'.                          
044200     05  FILLER PIC X(20) VALUE 'INTEREST'.                               
044300     05  FILLER PIC X(38) VALUE SPACES.                                   
044400                                                                          
044500*    ONE PROJECTION MONTH, ALREADY EDITED TO DISPLAY FORMAT -             
044600*    THE COLUMN WIDTHS LINE UP WITH RPT-TABLE-HDR-LINE1 ABOVE.            
044700*    THESE ARE THE LINES BUFFERED INTO WS-RPT-DETAIL-LINE (SEE            
044800*    WS-RPT-DETAIL-TABLE ABOVE) RATHER THAN WRITTEN IMMEDIATELY.          
044900 01  RPT-DETAIL-LINE.                                                     
045000     05  RPT-DTL-DATE            PIC X(12).                               
045100     05  RPT-DTL-VALUE           PIC X(20).                               
045200     05  RPT-DTL-INFL-ADJ        PIC X(22).                               
045300     05  RPT-DTL-CONTRIB         PIC X(20).                               
045400     05  RPT-DTL-INTEREST        PIC X(20).                               
045500     05  FILLER                  PIC X(38) VALUE SPACES.                  
045600                                                                          
045700*    TRAILER LINE - PRINTED ONLY WHEN A GOAL'S HORIZON RUNS PAST          
045800*    THE 50-ROW TABLE CAP (PW-0388), SHOWING HOW MANY MONTHS WERE         
045900*    LEFT OFF THE PRINTED TABLE (THE FULL FIGURES ARE STILL ON            
046000*    THE CSV EXTRACT REGARDLESS OF THIS CAP).                             
046100 01  RPT-TRAILER-LINE.                                                    
046200     05  FILLER PIC X(8) VALUE '... AND '.                                
046300     05  RPT-TRL-COUNT           PIC ZZZ,ZZ9.                             
046400     05  FILLER PIC X(15) VALUE ' MORE ROWS'.                             
046500     05  FILLER                  PIC X(102) VALUE SPACES.                 
046600                                                                          
046700******************************************************************        
046800* DOLLAR-SIGNED EDIT AREA FOR REPORT MONEY FIELDS - ONE SHARED            
046900* WORK AREA MOVED THROUGH FOR EACH AMOUNT ON THE REPORT, SINCE            
047000* ONLY ONE AMOUNT AT A TIME IS EVER BEING EDITED FOR PRINTING.            
047100* WS-PCT-EDIT IS THE SAME IDEA FOR THE EXPECTED-RETURN-RATE AND           
047200* COMPLETION-PROBABILITY PERCENTAGES ON THE TITLE PAGE.                   
047300******************************************************************        
047400 01  WS-DOLLAR-EDIT.                                                      
047500     05  WS-DOLLAR-SIGN          PIC X(01) VALUE '$'.                     
047600     05  WS-DOLLAR-AMT           PIC Z(14)9.99-.                          
047700                                                                          
047800 01  WS-PCT-EDIT                 PIC ZZ9.99.                              
047900                                                                          
048000******************************************************************        
048100* END-OF-RUN CONTROL-TOTALS BLOCK (PW-0177) - 850-PRINT-RUN-TOTALS        
048200* PRINTS ONE RPT-TOTALS-DETAIL-LINE PER FIGURE IN WS-RUN-TOTALS           
048300* ABOVE, UNDER THE ONE-TIME RPT-TOTALS-HDR-LINE CAPTION.                  
048400******************************************************************        
048500*    ONE-TIME CAPTION, WRITTEN BY THE FIRST STATEMENT IN 850              
048600*    BEFORE ANY OF THE SEVEN DETAIL LINES.                                
048700 01  RPT-TOTALS-HDR-LINE.                                                 
048800     05  FILLER PIC X(20) VALUE 'RUN CONTROL TOTALS'.                     
048900     05  FILLER                  PIC X(112) VALUE SPACES.                 
049000                                                                          
049100*    ONE OF THESE PRINTS PER FIGURE IN 850-PRINT-RUN-TOTALS -             
049200*    RPT-TOT-VALUE HOLDS EITHER A COUNT (VIA WS-COUNT-EDIT) OR A          
049300*    DOLLAR AMOUNT (VIA WS-DOLLAR-EDIT), NEVER BOTH ON ONE LINE.          
049400 01  RPT-TOTALS-DETAIL-LINE.                                              
049500     05  RPT-TOT-LABEL           PIC X(34).                               
049600     05  RPT-TOT-VALUE           PIC X(20).                               
049700     05  FILLER                  PIC X(78) VALUE SPACES.                  
049800                                                                          
049900*    EDIT AREA FOR THE WHOLE-NUMBER COUNTS ON THE TOTALS BLOCK            
050000*    (GOALS READ, REJECTED, PROCESSED, ROWS WRITTEN) - SEPARATE           
050100*    FROM WS-DOLLAR-EDIT SINCE THESE FIGURES CARRY NO DECIMALS.           
050200 01  WS-COUNT-EDIT               PIC Z,ZZZ,ZZ9.                           
050300                                                                          
050400******************************************************************        
050500* PROCEDURE DIVISION                                                      
050600*                                                                         
050700* 000-MAIN-PARA IS THE WHOLE RUN, TOP TO BOTTOM - OPEN THE FIVE           
050800* FILES, BUILD TODAY'S RUN DATE ONCE, THEN PRIME THE READ LOOP            
050900* WITH ONE READ-AHEAD BEFORE THE UNTIL TEST SO THE FIRST GOAL ON          
051000* THE FILE IS NOT SKIPPED (THE SHOP'S STANDARD READ-AHEAD                 
051100* PATTERN).  100-PROCESS-GOAL RUNS ONCE PER GOAL UNTIL END OF             
051200* FILE; THE RUN CONTROL TOTALS PRINT AND THE FILES CLOSE ONLY             
051300* AFTER EVERY GOAL HAS BEEN HANDLED.                                      
051400******************************************************************        
051500 PROCEDURE DIVISION.                                                      
051600                                                                          
051700 000-MAIN-PARA.                                                           
051800*    OPEN, BUILD THE RUN DATE ONCE, THEN READ-AHEAD BEFORE THE            
051900*    LOOP BEGINS - THIS IS THE SHOP'S STANDARD PRIMING PATTERN            
052000*    SO THE PERFORM UNTIL BELOW NEVER PROCESSES A RECORD THAT             
052100*    WAS NOT ACTUALLY READ.                                               
052200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
052300     PERFORM 710-BUILD-RUN-DATE THRU 710-EXIT.                            
052400     PERFORM 730-READ-GOAL THRU 730-EXIT.                                 
052500     PERFORM 100-PROCESS-GOAL THRU 100-EXIT                               
052600             UNTIL GOALS-EOF.                                             
052700*    RUN TOTALS PRINT ONCE, AFTER THE LAST GOAL, NEVER PER GOAL.          
052800     PERFORM 850-PRINT-RUN-TOTALS THRU 850-EXIT.                          
052900     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
053000     STOP RUN.                                                            
053100                                                                          
053200******************************************************************        
053300* 100-PROCESS-GOAL - ONE GOAL RECORD, VALIDATE THEN ROUTE                 
053400*                                                                         
053500* EVERY GOAL IS COUNTED READ REGARDLESS OF OUTCOME.  A GOAL THAT          
053600* PASSES 200-VALIDATE-GOAL IS PROJECTED, HAS ITS INSIGHTS BUILT           
053700* AND IS PRINTED; A GOAL THAT FAILS IS COUNTED REJECTED AND               
053800* NOTHING FURTHER IS DONE WITH IT - 200 ITSELF ALREADY WROTE ONE          
053900* REJECT RECORD PER FAILED RULE BEFORE RETURNING HERE.                    
054000******************************************************************        
054100 100-PROCESS-GOAL.                                                        
054200*    GOAL-IS-VALID IS THE 88-LEVEL SET (OR NOT) BY 200-VALIDATE-          
054300*    GOAL'S EIGHT RULE CHECKS - THIS PARAGRAPH ONLY ROUTES ON             
054400*    THE FINAL COMBINED RESULT, NOT ON ANY ONE RULE BY ITSELF.            
054500     ADD 1 TO WS-GOALS-READ.                                              
054600     PERFORM 200-VALIDATE-GOAL THRU 200-EXIT.                             
054700     IF GOAL-IS-VALID                                                     
054800         ADD 1 TO WS-GOALS-PROCESSED                                      
054900         PERFORM 300-BUILD-PROJECTIONS THRU 300-EXIT                      
055000         PERFORM 400-BUILD-INSIGHTS THRU 400-EXIT                         
055100         PERFORM 600-PRINT-GOAL-REPORT THRU 600-EXIT                      
055200     ELSE                                                                 
055300         ADD 1 TO WS-GOALS-REJECTED                                       
055400     END-IF.                                                              
055500     PERFORM 730-READ-GOAL THRU 730-EXIT.                                 
055600 100-EXIT.                                                                
055700     EXIT.                                                                
055800                                                                          
055900******************************************************************        
056000* 200-VALIDATE-GOAL - SEVEN FIELD EDITS, ONE REJECT PER FAILURE           
056100*                                                                         
056200* EVERY FAILING RULE IS REPORTED - VALIDATION DOES NOT STOP AT            
056300* THE FIRST FAILURE (SEE 1995-03-20 FIX ABOVE), SO A GOAL WITH            
056400* SEVERAL BAD FIELDS WRITES SEVERAL REJECT RECORDS, ALL AGAINST           
056500* THE SAME GOAL-ID.  WS-GOAL-VALID-SW STARTS EACH GOAL SET TO             
056600* VALID AND IS FLIPPED TO 'N' BY THE FIRST RULE THAT FAILS - IT           
056700* IS NEVER FLIPPED BACK, SO 100-PROCESS-GOAL'S TEST AFTERWARD             
056800* SEES THE COMBINED RESULT OF ALL SEVEN CHECKS.                           
056900******************************************************************        
057000 200-VALIDATE-GOAL.                                                       
057100*    EVERY FAILING RULE IS REPORTED - VALIDATION DOES NOT STOP            
057200*    AT THE FIRST FAILURE (SEE 1995-03-20 FIX ABOVE).                     
057300     MOVE 'Y' TO WS-GOAL-VALID-SW.                                        
057400*    RULE 1 - GOAL NAME MAY NOT BE BLANK.  THE NAME IS WHAT               
057500*    610-PRINT-TITLE IN GOALPROJ PRINTS ON THE REPORT TITLE LINE,         
057600*    SO A BLANK NAME WOULD LEAVE THE TITLE UNREADABLE.                    
057700     IF GL-GOAL-NAME = SPACES                                             
057800         MOVE 'N' TO WS-GOAL-VALID-SW                                     
057900         MOVE 'GOAL-NAME'      TO ER-FIELD                                
058000         MOVE 'Goal name is required' TO ER-MESSAGE                       
058100         PERFORM 210-WRITE-REJECT THRU 210-EXIT                           
058200     END-IF.                                                              
058300*    RULE 2 - TARGET AMOUNT MUST BE STRICTLY POSITIVE, ELSE THE           
058400*    GOAL HAS NOTHING TO PROJECT TOWARD.                                  
058500     IF GL-TARGET-AMOUNT < 0.01                                           
058600         MOVE 'N' TO WS-GOAL-VALID-SW                                     
058700         MOVE 'TARGET-AMOUNT'  TO ER-FIELD                                
058800         MOVE 'Target amount must be greater than 0'                      
058900                               TO ER-MESSAGE                              
059000         PERFORM 210-WRITE-REJECT THRU 210-EXIT                           
059100     END-IF.                                                              
059200*    RULE 3 - CURRENT AMOUNT MAY BE ZERO BUT NOT NEGATIVE.  A             
059300*    BRAND-NEW GOAL LEGITIMATELY STARTS AT ZERO SAVED, BUT A              
059400*    NEGATIVE STARTING BALANCE HAS NO MEANING FOR THIS SYSTEM.            
059500     IF GL-CURRENT-AMOUNT < 0                                             
059600         MOVE 'N' TO WS-GOAL-VALID-SW                                     
059700         MOVE 'CURRENT-AMOUNT' TO ER-FIELD                                
059800         MOVE 'Current amount must be non-negative'                       
059900                               TO ER-MESSAGE                              
060000         PERFORM 210-WRITE-REJECT THRU 210-EXIT                           
060100     END-IF.                                                              
060200*    RULE 4 - MONTHLY CONTRIBUTION MAY BE ZERO BUT NOT NEGATIVE -         
060300*    A GOAL FUNDED PURELY BY GROWTH ON AN EXISTING BALANCE IS             
060400*    STILL A VALID GOAL FOR GOALCALC TO PROJECT.                          
060500     IF GL-MONTHLY-CONTRIB < 0                                            
060600         MOVE 'N' TO WS-GOAL-VALID-SW                                     
060700         MOVE 'MONTHLY-CONTRIB' TO ER-FIELD                               
060800         MOVE 'Monthly contribution must be non-negative'                 
060900                               TO ER-MESSAGE                              
061000         PERFORM 210-WRITE-REJECT THRU 210-EXIT                           
061100     END-IF.                                                              
061200*    RULE 5 - TIME HORIZON MUST BE AT LEAST ONE MONTH, OR THERE           
061300*    IS NO PROJECTION LOOP FOR GOALCALC TO RUN - 300-BUILD-               
061400*    PROJECTIONS VARIES FROM MONTH 0 THROUGH THIS FIGURE.                 
061500     IF GL-TIME-HORIZON-MONTHS < 1                                        
061600         MOVE 'N' TO WS-GOAL-VALID-SW                                     
061700         MOVE 'TIME-HORIZON-MONTHS' TO ER-FIELD                           
061800         MOVE 'Time horizon must be at least 1 month'                     
061900                               TO ER-MESSAGE                              
062000         PERFORM 210-WRITE-REJECT THRU 210-EXIT                           
062100     END-IF.                                                              
062200*    RULE 6 - EXPECTED RETURN RATE MAY BE ZERO (A CASH GOAL) BUT          
062300*    NOT NEGATIVE - GOALCALC HAS NO NOTION OF A GOAL THAT LOSES           
062400*    VALUE OVER TIME BY DESIGN.                                           
062500     IF GL-EXPECTED-RETURN-RATE < 0                                       
062600         MOVE 'N' TO WS-GOAL-VALID-SW                                     
062700         MOVE 'EXPECTED-RETURN-RATE' TO ER-FIELD                          
062800         MOVE 'Expected return rate must be non-negative'                 
062900                               TO ER-MESSAGE                              
063000         PERFORM 210-WRITE-REJECT THRU 210-EXIT                           
063100     END-IF.                                                              
063200*    RULE 7 - INFLATION RATE MAY BE ZERO BUT NOT NEGATIVE - A             
063300*    NEGATIVE RATE WOULD TURN GOALCALC'S YEARLY DISCOUNT INTO A           
063400*    YEARLY INCREASE, WHICH IS NOT A CASE THIS SYSTEM SUPPORTS.           
063500     IF GL-INFLATION-RATE < 0                                             
063600         MOVE 'N' TO WS-GOAL-VALID-SW                                     
063700         MOVE 'INFLATION-RATE' TO ER-FIELD                                
063800         MOVE 'Inflation rate must be non-negative'                       
063900                               TO ER-MESSAGE                              
064000         PERFORM 210-WRITE-REJECT THRU 210-EXIT                           
064100     END-IF.                                                              
064200*    RULE 8 - TARGET DATE MUST BE PRESENT AND THE MONTH AND DAY           
064300*    MUST FALL IN A PLAUSIBLE RANGE.  BEFORE PW-0417 THIS ONLY            
064400*    CHECKED FOR ZERO, SO A MONTH OF 13 OR A DAY OF 40 PASSED             
064500*    STRAIGHT THROUGH TO GOALCALC'S DATE ARITHMETIC.  THE DAY             
064600*    RANGE IS STILL A LOOSE 1-31 HERE - GOALCALC'S OWN 205-CLAMP-         
064700*    TARGET-DAY IS WHAT NARROWS A 31ST DOWN TO A SHORTER MONTH'S          
064800*    LAST DAY, SO THIS EDIT ONLY NEEDS TO CATCH THE IMPOSSIBLE            
064900*    VALUES, NOT DUPLICATE THE CALENDAR LOGIC.                            
065000     IF GL-TARGET-DATE = 0                                        PW-0417 
065100         OR GL-TGT-MM < 1 OR GL-TGT-MM > 12                       PW-0417 
065200         OR GL-TGT-DD < 1 OR GL-TGT-DD > 31                       PW-0417 
065300         MOVE 'N' TO WS-GOAL-VALID-SW                                     
065400         MOVE 'TARGET-DATE'    TO ER-FIELD                                
065500         MOVE 'Target date is required' TO ER-MESSAGE                     
065600         PERFORM 210-WRITE-REJECT THRU 210-EXIT                           
065700     END-IF.                                                              
065800 200-EXIT.                                                                
065900     EXIT.                                                                
066000                                                                          
066100******************************************************************        
066200* 210-WRITE-REJECT - ONE ERROR-RECORD FOR ONE FAILED RULE                 
066300******************************************************************        
066400 210-WRITE-REJECT.                                                        
066500*    ER-FIELD AND ER-MESSAGE WERE ALREADY MOVED BY THE CALLING            
066600*    RULE ABOVE - THIS PARAGRAPH ONLY STAMPS THE GOAL-ID AND              
066700*    WRITES THE RECORD, SO IT SERVES ALL EIGHT RULES ALIKE.               
066800     MOVE GL-GOAL-ID TO ER-GOAL-ID.                                       
066900     WRITE ERROR-RECORD.                                                  
067000 210-EXIT.                                                                
067100     EXIT.                                                                
067200                                                                          
067300******************************************************************        
067400* 300-BUILD-PROJECTIONS - THE MONTH-BY-MONTH CALL LOOP                    
067500******************************************************************        
067600 300-BUILD-PROJECTIONS.                                                   
067700*    ONE CALL TO GOALCALC PER PROJECTION MONTH, 0 THRU THE                
067800*    GOAL'S TIME HORIZON.  EACH RETURNED PROJECTION-RECORD IS             
067900*    WRITTEN TO THE CSV EXTRACT AND BUFFERED FOR THE REPORT.              
068000*    2006-04-03 (PW-0402) - WS-HDR-WRITTEN-SW USED TO BE RESET            
068100*    HERE, BUT THIS PARAGRAPH RUNS ONCE PER GOAL - THAT WROTE             
068200*    THE CSV HEADER LINE AGAIN AT MONTH 0 OF EVERY GOAL INSTEAD           
068300*    OF ONCE AT THE TOP OF THE COMBINED EXTRACT.  THE SWITCH IS           
068400*    NOW SET ONCE, IN 700-OPEN-FILES, FOR THE WHOLE RUN.                  
068500*                                                                         
068600*    WS-RPT-ROWS-SAVED AND WS-RPT-ROWS-SUPPRESSED ARE RESET HERE,         
068700*    NOT IN 700-OPEN-FILES - THEY TRACK THE REPORT TABLE BUFFER           
068800*    FOR THIS ONE GOAL ONLY AND MUST START OVER AT ZERO EACH TIME         
068900*    A NEW GOAL BEGINS ITS PROJECTION LOOP.                               
069000     MOVE 0 TO WS-RPT-ROWS-SAVED.                                         
069100     MOVE 0 TO WS-RPT-ROWS-SUPPRESSED.                                    
069200     MOVE GL-TIME-HORIZON-MONTHS TO WS-MONTHS-IN-GOAL.                    
069300     PERFORM 310-CALL-CALC-ENGINE THRU 310-EXIT                           
069400             VARYING WS-MONTH-NUM FROM 0 BY 1                             
069500             UNTIL WS-MONTH-NUM > WS-MONTHS-IN-GOAL.                      
069600 300-EXIT.                                                                
069700     EXIT.                                                                
069800                                                                          
069900******************************************************************        
070000* 310-CALL-CALC-ENGINE - ONE MONTH, ONE CALL TO GOALCALC                  
070100*                                                                         
070200* GOALCALC RETURNS PROJECTION-RECORD FOR EXACTLY THIS ONE MONTH -         
070300* THIS PARAGRAPH HAS NO PROJECTION MATH OF ITS OWN, IT ONLY               
070400* PASSES THE GOAL, THE RUN DATE AND THE MONTH NUMBER IN AND               
070500* ROUTES WHAT COMES BACK TO BOTH OUTPUT FORMS (CSV ROW AND                
070600* BUFFERED REPORT LINE).                                                  
070700******************************************************************        
070800 310-CALL-CALC-ENGINE.                                                    
070900     CALL 'GOALCALC' USING GOAL-RECORD                                    
071000                            WS-RUN-DATE-8-N                               
071100                            WS-MONTH-NUM                                  
071200                            PROJECTION-RECORD.                            
071300     PERFORM 340-WRITE-CSV-ROW THRU 340-EXIT.                             
071400     PERFORM 350-BUFFER-DETAIL-LINE THRU 350-EXIT.                        
071500     ADD 1 TO WS-PROJ-ROWS-WRITTEN.                                       
071600 310-EXIT.                                                                
071700     EXIT.                                                                
071800                                                                          
071900******************************************************************        
072000* 340-WRITE-CSV-ROW - EDIT ONE PROJECTION MONTH TO CSV TEXT               
072100*                                                                         
072200* THE ONE-TIME HEADER ROW IS WRITTEN LAZILY, ON THE FIRST CALL TO         
072300* THIS PARAGRAPH FOR THE WHOLE RUN, RATHER THAN UP FRONT IN               
072400* 700-OPEN-FILES - THAT WAY A RUN WITH NO PROJECTABLE GOALS AT            
072500* ALL PRODUCES AN EMPTY CSV EXTRACT INSTEAD OF A HEADER-ONLY ONE.         
072600******************************************************************        
072700 340-WRITE-CSV-ROW.                                                       
072800*    CSV-HEADER-WRITTEN IS THE 88-LEVEL TESTED HERE - IT COVERS           
072900*    THE WHOLE RUN, NOT JUST THE CURRENT GOAL, SO THE HEADER              
073000*    NEVER REPEATS PARTWAY THROUGH THE EXTRACT.                           
073100     IF NOT CSV-HEADER-WRITTEN                                    PW-0402 
073200         PERFORM 720-WRITE-CSV-HEADER THRU 720-EXIT                       
073300     END-IF.                                                              
073400*    EACH FIGURE MOVES STRAIGHT FROM GOALCALC'S RETURNED                  
073500*    PROJECTION-RECORD INTO ITS OWN WS-CSV-ROW SUBFIELD - THE             
073600*    GROUP MOVE BELOW THEN CARRIES THE WHOLE ASSEMBLED ROW,               
073700*    HYPHENS AND COMMAS INCLUDED, INTO PROJ-LINE IN ONE STEP.             
073800     MOVE PJ-DT-YYYY          TO WS-CSV-YYYY.                             
073900     MOVE PJ-DT-MM            TO WS-CSV-MM.                               
074000     MOVE PJ-DT-DD            TO WS-CSV-DD.                               
074100     MOVE PJ-PROJ-VALUE       TO WS-CSV-PROJ-VALUE.                       
074200     MOVE PJ-INFL-ADJ-VALUE   TO WS-CSV-INFL-VALUE.                       
074300     MOVE PJ-CUM-CONTRIB      TO WS-CSV-CONTRIB-VALUE.                    
074400     MOVE PJ-INTEREST-EARNED  TO WS-CSV-INTEREST-VALUE.                   
074500     MOVE WS-CSV-ROW          TO PROJ-LINE.                               
074600     WRITE PROJ-LINE.                                                     
074700 340-EXIT.                                                                
074800     EXIT.                                                                
074900                                                                          
075000******************************************************************        
075100* 350-BUFFER-DETAIL-LINE - EDIT ONE MONTH, SAVE OR SUPPRESS IT            
075200*                                                                         
075300* THE SAME PJ-DT-YYYY/MM/DD/PJ-PROJ-VALUE FIGURES GOALCALC                
075400* RETURNED ARE EDITED A SECOND TIME HERE, INTO THE WIDER DOLLAR-          
075500* SIGNED REPORT FORMAT - A SEPARATE EDIT FROM 340'S CSV VERSION           
075600* SINCE THE TWO OUTPUTS USE DIFFERENT PICTURE CLAUSES (PLAIN              
075700* NUMERIC FOR THE SPREADSHEET, EDITED WITH A LEADING $ FOR THE            
075800* PRINTED PAGE).  ONLY THE FIRST 50 MONTHS ARE KEPT FOR THE               
075900* PRINTED REPORT TABLE - THE REST ARE COUNTED FOR THE TRAILER             
076000* LINE (PW-0388) BUT ARE STILL ON THE CSV EXTRACT, WHICH HAS NO           
076100* SUCH CAP.                                                               
076200******************************************************************        
076300 350-BUFFER-DETAIL-LINE.                                                  
076400*    ONLY THE FIRST 50 MONTHS ARE KEPT FOR THE PRINTED REPORT             
076500*    TABLE - THE REST ARE COUNTED FOR THE TRAILER LINE (PW-0388).         
076600     IF WS-RPT-ROWS-SAVED < 50                                            
076700         ADD 1 TO WS-RPT-ROWS-SAVED                                       
076800         MOVE SPACES TO RPT-DETAIL-LINE                                   
076900*        DATE REBUILT FROM THE NUMERIC PJ-DT-YYYY/MM/DD GROUP INTO        
077000*        A HYPHENATED DISPLAY FORM VIA REFERENCE MODIFICATION -           
077100*        NO STRING STATEMENT NEEDED FOR THIS PART OF THE LINE.            
077200         MOVE PJ-DT-YYYY TO WS-CSV-YYYY                                   
077300         MOVE PJ-DT-MM   TO WS-CSV-MM                                     
077400         MOVE PJ-DT-DD   TO WS-CSV-DD                                     
077500         MOVE WS-CSV-YYYY TO RPT-DTL-DATE(1:4)                            
077600         MOVE '-'         TO RPT-DTL-DATE(5:1)                            
077700         MOVE WS-CSV-MM   TO RPT-DTL-DATE(6:2)                            
077800         MOVE '-'         TO RPT-DTL-DATE(8:1)                            
077900         MOVE WS-CSV-DD   TO RPT-DTL-DATE(9:2)                            
078000*        THE FOUR DOLLAR FIGURES BELOW ALL SHARE WS-DOLLAR-AMT AS         
078100*        A ONE-AMOUNT-AT-A-TIME EDIT WORK AREA, THEN EACH STRINGS         
078200*        THE LEADING $ ON AHEAD OF THE EDITED FIGURE.                     
078300         MOVE PJ-PROJ-VALUE      TO WS-DOLLAR-AMT                         
078400         STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                              
078500                DELIMITED BY SIZE INTO RPT-DTL-VALUE                      
078600         END-STRING                                                       
078700         MOVE PJ-INFL-ADJ-VALUE  TO WS-DOLLAR-AMT                         
078800         STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                              
078900                DELIMITED BY SIZE INTO RPT-DTL-INFL-ADJ                   
079000         END-STRING                                                       
079100         MOVE PJ-CUM-CONTRIB     TO WS-DOLLAR-AMT                         
079200         STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                              
079300                DELIMITED BY SIZE INTO RPT-DTL-CONTRIB                    
079400         END-STRING                                                       
079500         MOVE PJ-INTEREST-EARNED TO WS-DOLLAR-AMT                         
079600         STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                              
079700                DELIMITED BY SIZE INTO RPT-DTL-INTEREST                   
079800         END-STRING                                                       
079900*        FINISHED LINE SAVED INTO THE TABLE AT THE NEW ROW COUNT -        
080000*        NOT WRITTEN YET.  640-PRINT-PROJ-TABLE PRINTS ALL SAVED          
080100*        ROWS TOGETHER AFTER THE MONTH LOOP FINISHES.                     
080200         MOVE RPT-DETAIL-LINE TO                                          
080300                 WS-RPT-DETAIL-LINE(WS-RPT-ROWS-SAVED)                    
080400     ELSE                                                                 
080500         ADD 1 TO WS-RPT-ROWS-SUPPRESSED                                  
080600     END-IF.                                                              
080700 350-EXIT.                                                                
080800     EXIT.                                                                
080900                                                                          
081000******************************************************************        
081100* 400-BUILD-INSIGHTS - CALL GOALINS, WRITE THE RECORD, ADD TOTALS         
081200*                                                                         
081300* GOALINS RUNS AFTER 300-BUILD-PROJECTIONS HAS FINISHED ITS FULL          
081400* MONTH-BY-MONTH LOOP - PROJECTION-RECORD STILL HOLDS WHATEVER            
081500* GOALCALC RETURNED FOR THE FINAL MONTH, WHICH IS WHAT GOALINS            
081600* NEEDS TO COMPUTE THE REQUIRED CONTRIBUTION AND RUN THE                  
081700* COMPLETION-PROBABILITY SIMULATION.  THE THREE RUN-TOTAL                 
081800* ACCUMULATORS ARE UPDATED HERE, ONCE PER PROCESSED GOAL, SO              
081900* 850-PRINT-RUN-TOTALS HAS THE GRAND TOTALS READY AT END OF RUN.          
082000******************************************************************        
082100 400-BUILD-INSIGHTS.                                                      
082200*    ONE CALL, ONE INSIGHTS-RECORD - GOALINS RETURNS THE FINAL-           
082300*    VALUE, REQUIRED-CONTRIBUTION AND COMPLETION-PROBABILITY              
082400*    FIGURES ALL AT ONCE, NOT FIELD BY FIELD.                             
082500     CALL 'GOALINS' USING GOAL-RECORD                                     
082600                          PROJECTION-RECORD                               
082700                          INSIGHTS-RECORD.                                
082800*    RUN-WIDE ACCUMULATORS - SEE THE SEVEN-LINE AUDIT BLOCK IN            
082900*    850-PRINT-RUN-TOTALS THAT PRINTS THESE AT END OF RUN.                
083000     ADD IN-PROJ-FINAL-VALUE  TO WS-SUM-FINAL-VALUE.                      
083100     ADD IN-TOTAL-CONTRIB     TO WS-SUM-TOTAL-CONTRIB.                    
083200     ADD IN-TOTAL-INTEREST    TO WS-SUM-TOTAL-INTEREST.                   
083300     WRITE INSIGHTS-RECORD.                                               
083400 400-EXIT.                                                                
083500     EXIT.                                                                
083600                                                                          
083700******************************************************************        
083800* 600-PRINT-GOAL-REPORT - THE FOUR-BLOCK REPORT SECTION FOR ONE           
083900* PROJECTED GOAL: TITLE, GOAL DETAILS, INSIGHTS, THEN THE MONTH-          
084000* BY-MONTH TABLE, EACH FOLLOWED BY A BLANK SEPARATOR LINE.  A             
084100* REJECTED GOAL NEVER REACHES THIS PARAGRAPH - 100-PROCESS-GOAL           
084200* ONLY PERFORMS IT FOR GOALS THAT PASSED VALIDATION.                      
084300******************************************************************        
084400 600-PRINT-GOAL-REPORT.                                                   
084500*    FOUR BLOCKS, ALWAYS IN THIS ORDER, ALWAYS ALL FOUR - THERE           
084600*    IS NO CONDITION UNDER WHICH ONE BLOCK IS SKIPPED FOR A               
084700*    PROCESSED GOAL.                                                      
084800     PERFORM 610-PRINT-TITLE THRU 610-EXIT.                               
084900     PERFORM 620-PRINT-GOAL-DETAILS THRU 620-EXIT.                        
085000     PERFORM 630-PRINT-INSIGHTS THRU 630-EXIT.                            
085100     PERFORM 640-PRINT-PROJ-TABLE THRU 640-EXIT.                          
085200     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                             
085300 600-EXIT.                                                                
085400     EXIT.                                                                
085500                                                                          
085600******************************************************************        
085700* 610-PRINT-TITLE / 615/616 - CENTERED REPORT TITLE                       
085800******************************************************************        
085900 610-PRINT-TITLE.                                                         
086000*    TITLE IS CENTERED ON THE 132-COLUMN LINE RATHER THAN LEFT-           
086100*    JUSTIFIED (PW-0402).  RPT-TITLE-LINE-FLAT REDEFINES THE              
086200*    LINE AS ONE PIC X(132) SO THE TEXT CAN BE MOVED IN AT A              
086300*    COMPUTED STARTING COLUMN.                                            
086400     MOVE SPACES TO RPT-TITLE-LINE.                                       
086500     MOVE SPACES TO RPT-TITLE-WORK.                                       
086600*    LITERAL PREFIX AND THE GOAL NAME ARE STRUNG TOGETHER INTO            
086700*    A 60-BYTE SCRATCH FIELD BEFORE CENTERING - THE GOAL NAME             
086800*    ITSELF IS DELIMITED BY TWO SPACES SO A SINGLE EMBEDDED               
086900*    SPACE IN THE GOAL NAME DOES NOT TRUNCATE IT EARLY.                   
087000     STRING 'FINANCIAL GOAL REPORT: ' DELIMITED BY SIZE           PW-0402 
087100            GL-GOAL-NAME             DELIMITED BY '  '            PW-0402 
087200            INTO RPT-TITLE-WORK                                   PW-0402 
087300     END-STRING.                                                          
087400*    615 RETURNS THE TRUE LENGTH OF THE TEXT JUST BUILT, THEN             
087500*    THE STARTING COLUMN IS COMPUTED SO HALF THE UNUSED WIDTH             
087600*    FALLS ON EACH SIDE OF THE TITLE.                                     
087700     PERFORM 615-FIND-TITLE-LEN THRU 615-EXIT.                            
087800     COMPUTE RPT-TITLE-START = ((132 - RPT-TITLE-LEN) / 2) + 1.           
087900     MOVE RPT-TITLE-WORK(1:RPT-TITLE-LEN)                         PW-0402 
088000          TO RPT-TITLE-LINE-FLAT(RPT-TITLE-START:RPT-TITLE-LEN).          
088100     WRITE REPORT-RECORD FROM RPT-TITLE-LINE.                             
088200     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                             
088300 610-EXIT.                                                                
088400     EXIT.                                                                
088500                                                                          
088600 615-FIND-TITLE-LEN.                                                      
088700*    BACKWARD SCAN FOR THE LAST NON-SPACE CHARACTER - THIS                
088800*    COMPILER HAS NO INTRINSIC FUNCTION LENGTH OR TRIM.  THE SCAN         
088900*    STARTS AT POSITION 60 BECAUSE RPT-TITLE-WORK IS DECLARED             
089000*    PIC X(60) AND WORKS BACKWARD TOWARD POSITION 1.                      
089100     MOVE 60 TO RPT-TITLE-SCAN-IDX.                                       
089200     MOVE 'N' TO WS-TITLE-SCAN-DONE-SW.                                   
089300     PERFORM 616-SCAN-ONE-CHAR THRU 616-EXIT                              
089400             UNTIL TITLE-SCAN-DONE OR RPT-TITLE-SCAN-IDX = 0.             
089500     MOVE RPT-TITLE-SCAN-IDX TO RPT-TITLE-LEN.                            
089600 615-EXIT.                                                                
089700     EXIT.                                                                
089800                                                                          
089900 616-SCAN-ONE-CHAR.                                                       
090000*    ONE CHARACTER PER CALL - TITLE-SCAN-DONE IS THE 88-LEVEL             
090100*    THAT STOPS 615'S PERFORM UNTIL AS SOON AS A NON-SPACE BYTE           
090200*    IS FOUND, WORKING BACKWARD FROM THE END OF THE SCRATCH AREA.         
090300     IF RPT-TITLE-WORK(RPT-TITLE-SCAN-IDX:1) NOT = SPACE                  
090400         MOVE 'Y' TO WS-TITLE-SCAN-DONE-SW                                
090500     ELSE                                                                 
090600         SUBTRACT 1 FROM RPT-TITLE-SCAN-IDX                               
090700     END-IF.                                                              
090800 616-EXIT.                                                                
090900     EXIT.                                                                
091000                                                                          
091100******************************************************************        
091200* 620-PRINT-GOAL-DETAILS - SIX CAPTIONED FIELDS OFF THE GOAL              
091300* RECORD ITSELF (NOT THE PROJECTION) - TARGET AMOUNT, CURRENT             
091400* AMOUNT, MONTHLY CONTRIBUTION, TIME HORIZON, EXPECTED RETURN             
091500* RATE AND INFLATION RATE, ONE PER PRINT LINE.                            
091600******************************************************************        
091700 620-PRINT-GOAL-DETAILS.                                                  
091800*    RPT-LABEL-LINE IS CLEARED AHEAD OF EACH FIELD - THE PCT AND          
091900*    COUNT EDITS ARE SHORTER THAN THE DOLLAR EDIT AND WOULD               
092000*    OTHERWISE LEAVE TRAILING BYTES FROM THE PRIOR LINE (PW-0402).        
092100     MOVE 'GOAL DETAILS' TO RPT-BLOCK-HDR-TEXT.                           
092200     WRITE REPORT-RECORD FROM RPT-BLOCK-HDR-LINE.                         
092300*    FIELD 1 OF 6 - THE DOLLAR AMOUNT THE GOAL IS TRYING TO REACH.        
092400     MOVE SPACES TO RPT-LABEL-LINE.                               PW-0402 
092500     MOVE 'TARGET AMOUNT'      TO RPT-LBL-TEXT.                           
092600     MOVE GL-TARGET-AMOUNT     TO WS-DOLLAR-AMT.                          
092700     STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                                  
092800            DELIMITED BY SIZE INTO RPT-LBL-AMOUNT.                        
092900     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
093000*    FIELD 2 OF 6 - THE BALANCE THE GOAL STARTS FROM AS OF THE            
093100*    RUN DATE - THIS IS ALSO WHAT MONTH 0 OF THE PROJECTION TABLE         
093200*    COMES BACK EQUAL TO.                                                 
093300     MOVE SPACES TO RPT-LABEL-LINE.                               PW-0402 
093400     MOVE 'CURRENT AMOUNT'     TO RPT-LBL-TEXT.                           
093500     MOVE GL-CURRENT-AMOUNT    TO WS-DOLLAR-AMT.                          
093600     STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                                  
093700            DELIMITED BY SIZE INTO RPT-LBL-AMOUNT.                        
093800     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
093900*    FIELD 3 OF 6 - THE FIXED MONTHLY CONTRIBUTION THE GOAL OWNER         
094000*    PLANS TO MAKE - NOT NECESSARILY THE SAME AS THE REQUIRED             
094100*    MONTHLY CONTRIBUTION PRINTED BELOW IN 630-PRINT-INSIGHTS.            
094200     MOVE SPACES TO RPT-LABEL-LINE.                               PW-0402 
094300     MOVE 'MONTHLY CONTRIBUTION' TO RPT-LBL-TEXT.                         
094400     MOVE GL-MONTHLY-CONTRIB   TO WS-DOLLAR-AMT.                          
094500     STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                                  
094600            DELIMITED BY SIZE INTO RPT-LBL-AMOUNT.                        
094700     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
094800*    FIELD 4 OF 6 - THE NUMBER OF MONTHS THE PROJECTION LOOP              
094900*    RUNS FOR - THE SAME FIGURE 300-BUILD-PROJECTIONS USES TO             
095000*    DRIVE ITS PERFORM VARYING.                                           
095100     MOVE SPACES TO RPT-LABEL-LINE.                               PW-0402 
095200     MOVE 'TIME HORIZON'       TO RPT-LBL-TEXT.                           
095300     MOVE GL-TIME-HORIZON-MONTHS TO WS-COUNT-EDIT.                        
095400     STRING WS-COUNT-EDIT ' MONTHS' DELIMITED BY SIZE                     
095500            INTO RPT-LBL-AMOUNT.                                          
095600     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
095700*    FIELD 5 OF 6 - THE ANNUAL RETURN RATE GOALCALC CONVERTS TO           
095800*    A MONTHLY FRACTION FOR ITS COMPOUND-GROWTH ARITHMETIC.               
095900     MOVE SPACES TO RPT-LABEL-LINE.                               PW-0402 
096000     MOVE 'EXPECTED RETURN RATE' TO RPT-LBL-TEXT.                         
096100     MOVE GL-EXPECTED-RETURN-RATE TO WS-PCT-EDIT.                         
096200     STRING WS-PCT-EDIT '%' DELIMITED BY SIZE                             
096300            INTO RPT-LBL-AMOUNT.                                          
096400     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
096500*    FIELD 6 OF 6 - THE ANNUAL INFLATION RATE GOALCALC APPLIES,           
096600*    ONE WHOLE YEAR AT A TIME, TO DISCOUNT THE FUTURE VALUE.              
096700     MOVE SPACES TO RPT-LABEL-LINE.                               PW-0402 
096800     MOVE 'INFLATION RATE'     TO RPT-LBL-TEXT.                           
096900     MOVE GL-INFLATION-RATE    TO WS-PCT-EDIT.                            
097000     STRING WS-PCT-EDIT '%' DELIMITED BY SIZE                             
097100            INTO RPT-LBL-AMOUNT.                                          
097200     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
097300*    BLANK SEPARATOR LINE CLOSES OUT THE BLOCK - 630-PRINT-               
097400*    INSIGHTS OPENS THE NEXT BLOCK WITH ITS OWN CAPTION LINE.             
097500     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                             
097600 620-EXIT.                                                                
097700     EXIT.                                                                
097800******************************************************************        
097900* 630-PRINT-INSIGHTS - SIX CAPTIONED FIELDS OFF INSIGHTS-RECORD,          
098000* THE END-OF-HORIZON FIGURES GOALINS COMPUTED - PROJECTED FINAL           
098100* VALUE AND ITS INFLATION-ADJUSTED COUNTERPART, THE REQUIRED              
098200* MONTHLY CONTRIBUTION, TOTAL CONTRIBUTIONS AND INTEREST OVER THE         
098300* WHOLE HORIZON, AND THE COMPLETION-PROBABILITY PERCENTAGE FROM           
098400* THE 1000-TRIAL SIMULATION.                                              
098500******************************************************************        
098600 630-PRINT-INSIGHTS.                                                      
098700*    INSIGHTS-RECORD WAS FILLED BY 400-BUILD-INSIGHTS'S CALL TO           
098800*    GOALINS BEFORE THIS PARAGRAPH EVER RUNS - NOTHING HERE               
098900*    COMPUTES A FIGURE, IT ONLY CAPTIONS AND PRINTS ONE.                  
099000     MOVE 'PROJECTED INSIGHTS' TO RPT-BLOCK-HDR-TEXT.                     
099100     WRITE REPORT-RECORD FROM RPT-BLOCK-HDR-LINE.                         
099200*    FIELD 1 OF 6 - WHERE THE GOAL ENDS UP AT THE HORIZON, BEFORE         
099300*    ANY INFLATION DISCOUNT.                                              
099400     MOVE SPACES TO RPT-LABEL-LINE.                                       
099500     MOVE 'PROJECTED FINAL VALUE' TO RPT-LBL-TEXT.                        
099600     MOVE IN-PROJ-FINAL-VALUE  TO WS-DOLLAR-AMT.                          
099700     STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                                  
099800            DELIMITED BY SIZE INTO RPT-LBL-AMOUNT.                        
099900     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
100000*    FIELD 2 OF 6 - THE SAME FINAL VALUE DISCOUNTED FOR INFLATION,        
100100*    I.E. WHAT THAT MONEY IS WORTH IN TODAY'S PURCHASING POWER.           
100200     MOVE SPACES TO RPT-LABEL-LINE.                                       
100300     MOVE 'INFLATION ADJUSTED VALUE' TO RPT-LBL-TEXT.                     
100400     MOVE IN-INFL-ADJ-FINAL-VALUE TO WS-DOLLAR-AMT.                       
100500     STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                                  
100600            DELIMITED BY SIZE INTO RPT-LBL-AMOUNT.                        
100700     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
100800*    FIELD 3 OF 6 - WHAT GOALINS'S 400-CALC-REQD-CONTRIB WORKED           
100900*    OUT THE GOAL ACTUALLY NEEDS TO CONTRIBUTE MONTHLY TO REACH           
101000*    ITS TARGET - MAY DIFFER FROM GL-MONTHLY-CONTRIB ON THE               
101100*    INPUT RECORD, WHICH IS WHAT THE GOAL OWNER PLANS TO PUT IN.          
101200     MOVE SPACES TO RPT-LABEL-LINE.                                       
101300     MOVE 'REQUIRED MONTHLY CONTRIBUTION' TO RPT-LBL-TEXT.                
101400     MOVE IN-REQD-MONTHLY-CONTRIB TO WS-DOLLAR-AMT.                       
101500     STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                                  
101600            DELIMITED BY SIZE INTO RPT-LBL-AMOUNT.                        
101700     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
101800*    FIELD 4 OF 6 - CUMULATIVE CONTRIBUTIONS OVER THE WHOLE               
101900*    HORIZON, CARRIED FORWARD FROM GOALCALC'S FINAL-MONTH FIGURE.         
102000     MOVE SPACES TO RPT-LABEL-LINE.                                       
102100     MOVE 'TOTAL CONTRIBUTIONS' TO RPT-LBL-TEXT.                          
102200     MOVE IN-TOTAL-CONTRIB     TO WS-DOLLAR-AMT.                          
102300     STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                                  
102400            DELIMITED BY SIZE INTO RPT-LBL-AMOUNT.                        
102500     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
102600*    FIELD 5 OF 6 - INTEREST EARNED OVER THE WHOLE HORIZON, ALSO          
102700*    CARRIED FORWARD FROM GOALCALC'S FINAL-MONTH FIGURE - NOT THE         
102800*    SAME AS PROJECTED GROWTH, WHICH DOES NOT BACK OUT                    
102900*    CONTRIBUTIONS.                                                       
103000     MOVE SPACES TO RPT-LABEL-LINE.                                       
103100     MOVE 'TOTAL INTEREST EARNED' TO RPT-LBL-TEXT.                        
103200     MOVE IN-TOTAL-INTEREST   TO WS-DOLLAR-AMT.                           
103300     STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                                  
103400            DELIMITED BY SIZE INTO RPT-LBL-AMOUNT.                        
103500     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
103600*    FIELD 6 OF 6 - THE PERCENTAGE OF THE 1000 MONTE CARLO TRIALS         
103700*    GOALINS'S 500-RUN-MC-TRIALS RAN THAT REACHED THE TARGET              
103800*    AMOUNT BY THE END OF THE HORIZON.                                    
103900     MOVE SPACES TO RPT-LABEL-LINE.                                       
104000     MOVE 'COMPLETION PROBABILITY' TO RPT-LBL-TEXT.                       
104100     MOVE IN-COMPLETION-PROB  TO WS-PCT-EDIT.                             
104200     STRING WS-PCT-EDIT '%' DELIMITED BY SIZE                             
104300            INTO RPT-LBL-AMOUNT.                                          
104400     WRITE REPORT-RECORD FROM RPT-LABEL-LINE.                             
104500     WRITE REPORT-RECORD FROM RPT-BLANK-LINE.                             
104600 630-EXIT.                                                                
104700     EXIT.                                                                
104800                                                                          
104900******************************************************************        
105000* 640-PRINT-PROJ-TABLE - FLUSH THE BUFFERED DETAIL LINES                  
105100*                                                                         
105200* WS-RPT-DETAIL-LINE WAS FILLED, UP TO 50 ROWS, BY 350-BUFFER-            
105300* DETAIL-LINE DURING THE MONTH-BY-MONTH CALL LOOP - THIS                  
105400* PARAGRAPH DOES NO EDITING OF ITS OWN, IT ONLY PRINTS WHAT WAS           
105500* ALREADY BUILT, THEN CALLS 650-PRINT-TRAILER TO NOTE ANY MONTHS          
105600* THAT WERE SUPPRESSED PAST THE 50-ROW CAP (PW-0388).                     
105700******************************************************************        
105800 640-PRINT-PROJ-TABLE.                                                    
105900*    BLOCK CAPTION AND COLUMN HEADINGS FIRST, THEN EACH SAVED             
106000*    ROW IN ORDER FROM ROW 1 THROUGH WS-RPT-ROWS-SAVED.                   
106100     MOVE 'MONTHLY PROJECTIONS' TO RPT-BLOCK-HDR-TEXT.                    
106200     WRITE REPORT-RECORD FROM RPT-BLOCK-HDR-LINE.                         
106300     WRITE REPORT-RECORD FROM RPT-TABLE-HDR-LINE1.                        
106400     PERFORM 645-PRINT-ONE-ROW THRU 645-EXIT                              
106500             VARYING WS-RPT-PRINT-IDX FROM 1 BY 1                         
106600             UNTIL WS-RPT-PRINT-IDX > WS-RPT-ROWS-SAVED.                  
106700*    650 ADDS THE "... AND N MORE ROWS" TRAILER ONLY WHEN THE             
106800*    50-ROW CAP ACTUALLY SUPPRESSED SOMETHING FOR THIS GOAL.              
106900     PERFORM 650-PRINT-TRAILER THRU 650-EXIT.                             
107000 640-EXIT.                                                                
107100     EXIT.                                                                
107200******************************************************************        
107300* 645-PRINT-ONE-ROW - ONE BUFFERED LINE, ONE WRITE                        
107400******************************************************************        
107500 645-PRINT-ONE-ROW.                                                       
107600*    WS-RPT-PRINT-IDX IS SUPPLIED BY 640'S PERFORM VARYING -              
107700*    THIS PARAGRAPH JUST PRINTS WHATEVER ROW THAT INDEX POINTS AT.        
107800     WRITE REPORT-RECORD FROM                                             
107900             WS-RPT-DETAIL-LINE(WS-RPT-PRINT-IDX).                        
108000 645-EXIT.                                                                
108100     EXIT.                                                                
108200                                                                          
108300******************************************************************        
108400* 650-PRINT-TRAILER - "... AND N MORE ROWS" WHEN THE CAP BIT              
108500*                                                                         
108600* PRINTS NOTHING AT ALL WHEN THE GOAL'S HORIZON FIT WITHIN THE            
108700* 50-ROW TABLE - THE TRAILER LINE ONLY APPEARS FOR A GOAL LONG            
108800* ENOUGH TO HAVE SUPPRESSED AT LEAST ONE MONTH (PW-0388).                 
108900******************************************************************        
109000 650-PRINT-TRAILER.                                                       
109100*    WS-RPT-ROWS-SUPPRESSED WAS ACCUMULATED BY 350-BUFFER-DETAIL-         
109200*    LINE DURING THE MONTH LOOP - A ZERO HERE MEANS EVERY MONTH           
109300*    OF THIS GOAL FIT INSIDE THE 50-ROW TABLE.                            
109400     IF WS-RPT-ROWS-SUPPRESSED > 0                                        
109500         MOVE WS-RPT-ROWS-SUPPRESSED TO RPT-TRL-COUNT                     
109600         WRITE REPORT-RECORD FROM RPT-TRAILER-LINE                        
109700     END-IF.                                                              
109800 650-EXIT.                                                                
109900     EXIT.                                                                
110000                                                                          
110100******************************************************************        
110200* 700-OPEN-FILES - OPEN ALL FIVE FILES FOR THE RUN                        
110300******************************************************************        
110400 700-OPEN-FILES.                                                          
110500*    ONE INPUT FILE, FOUR OUTPUT FILES - OPENED IN THE ORDER THEY         
110600*    APPEAR IN THE FILE SECTION, WHICH 900-CLOSE-FILES MIRRORS.           
110700     OPEN INPUT  GOALS-FILE.                                              
110800     OPEN OUTPUT PROJ-FILE.                                               
110900     OPEN OUTPUT INSIGHT-FILE.                                            
111000     OPEN OUTPUT REJECT-FILE.                                             
111100     OPEN OUTPUT REPORT-FILE.                                             
111200*    HEADER SWITCH SET ONCE PER RUN, NOT ONCE PER GOAL - SEE              
111300*    THE 2006-04-03 NOTE IN 300-BUILD-PROJECTIONS (PW-0402).              
111400     MOVE 'N' TO WS-HDR-WRITTEN-SW.                                       
111500 700-EXIT.                                                                
111600     EXIT.                                                                
111700                                                                          
111800******************************************************************        
111900* 710-BUILD-RUN-DATE - TODAY'S DATE, WINDOWED, BUILT ONCE                 
112000*                                                                         
112100* WS-RUN-DATE-8-N IS PASSED TO GOALCALC ON EVERY CALL FOR EVERY           
112200* GOAL IN THE RUN - IT ONLY NEEDS BUILDING ONCE HERE, AHEAD OF            
112300* THE MAIN READ LOOP, SINCE A SINGLE BATCH RUN NEVER CROSSES              
112400* MIDNIGHT PARTWAY THROUGH.                                               
112500******************************************************************        
112600 710-BUILD-RUN-DATE.                                                      
112700*    RUN DATE WINDOWED THROUGH WS-RUN-CC SO THE PROJECTION                
112800*    HORIZON NEVER ROLLS BACK TO 1900 (SEE 1998-09-14 FIX).               
112900     ACCEPT WS-TODAY-RAW FROM DATE.                                       
113000     IF WS-TODAY-YY < 50                                                  
113100         MOVE 20 TO WS-RUN-CC                                             
113200     ELSE                                                                 
113300         MOVE 19 TO WS-RUN-CC                                             
113400     END-IF.                                                              
113500     MOVE WS-TODAY-YY TO WS-RUN-YY.                                       
113600     MOVE WS-TODAY-MM TO WS-RUN-MM.                                       
113700     MOVE WS-TODAY-DD TO WS-RUN-DD.                                       
113800 710-EXIT.                                                                
113900     EXIT.                                                                
114000                                                                          
114100******************************************************************        
114200* 720-WRITE-CSV-HEADER - ONE-TIME LITERAL HEADER ROW                      
114300******************************************************************        
114400 720-WRITE-CSV-HEADER.                                                    
114500*    LITERAL COLUMN-CAPTION LINE, WRITTEN ONCE - SEE THE 88-LEVEL         
114600*    CSV-HEADER-WRITTEN TEST IN 340-WRITE-CSV-ROW THAT GUARDS             
114700*    THE PERFORM OF THIS PARAGRAPH.                                       
114800     MOVE WS-CSV-HDR-LINE TO PROJ-LINE.                                   
114900     WRITE PROJ-LINE.                                                     
115000     MOVE 'Y' TO WS-HDR-WRITTEN-SW.                                       
115100 720-EXIT.                                                                
115200     EXIT.                                                                
115300                                                                          
115400******************************************************************        
115500* 730-READ-GOAL - ONE READ, USED BOTH FOR THE READ-AHEAD IN               
115600* 000-MAIN-PARA AND FOR EVERY SUBSEQUENT READ INSIDE THE LOOP             
115700******************************************************************        
115800 730-READ-GOAL.                                                           
115900*    GOALS-EOF IS THE 88-LEVEL SET WHEN THIS READ HITS THE END OF         
116000*    GOALS-FILE - 000-MAIN-PARA'S PERFORM UNTIL TESTS IT BY NAME.         
116100     READ GOALS-FILE                                                      
116200         AT END                                                           
116300             MOVE 'Y' TO WS-GOALS-EOF-SW                                  
116400     END-READ.                                                            
116500 730-EXIT.                                                                
116600     EXIT.                                                                
116700                                                                          
116800******************************************************************        
116900* 850-PRINT-RUN-TOTALS - THE AUDIT BLOCK AT THE END OF THE REPORT         
117000* (PW-0177).  SEVEN LINES - FOUR WHOLE-NUMBER COUNTS FROM                 
117100* WS-RUN-TOTALS FOLLOWED BY THREE DOLLAR SUMS - PRINTED ONCE,             
117200* AFTER THE LAST GOAL'S REPORT SECTION, NEVER PER GOAL.  GOALS            
117300* READ SHOULD ALWAYS EQUAL GOALS REJECTED PLUS GOALS PROCESSED -          
117400* A MAINTAINER CHANGING 200-VALIDATE-GOAL SHOULD RECHECK THAT             
117500* THIS STILL BALANCES.                                                    
117600******************************************************************        
117700 850-PRINT-RUN-TOTALS.                                                    
117800*    CAPTION FIRST, THEN THE SEVEN DETAIL LINES IN A FIXED ORDER -        
117900*    FOUR COUNTS FOLLOWED BY THREE DOLLAR SUMS.                           
118000     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR-LINE.                        
118100*    LINE 1 OF 7 - TOTAL GOALS READ OFF GOALS-FILE, PASS OR FAIL.         
118200     MOVE 'GOALS READ'          TO RPT-TOT-LABEL.                         
118300     MOVE WS-GOALS-READ         TO WS-COUNT-EDIT.                         
118400     MOVE WS-COUNT-EDIT         TO RPT-TOT-VALUE.                         
118500     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL-LINE.                     
118600*    LINE 2 OF 7 - GOALS THAT FAILED AT LEAST ONE EDIT IN 200-            
118700*    VALIDATE-GOAL AND WERE NOT PROJECTED.                                
118800     MOVE 'GOALS REJECTED'      TO RPT-TOT-LABEL.                         
118900     MOVE WS-GOALS-REJECTED     TO WS-COUNT-EDIT.                         
119000     MOVE WS-COUNT-EDIT         TO RPT-TOT-VALUE.                         
119100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL-LINE.                     
119200*    LINE 3 OF 7 - GOALS THAT PASSED VALIDATION AND WERE                  
119300*    PROJECTED.  READ SHOULD ALWAYS EQUAL REJECTED PLUS PROCESSED.        
119400     MOVE 'GOALS PROCESSED'     TO RPT-TOT-LABEL.                         
119500     MOVE WS-GOALS-PROCESSED    TO WS-COUNT-EDIT.                         
119600     MOVE WS-COUNT-EDIT         TO RPT-TOT-VALUE.                         
119700     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL-LINE.                     
119800*    LINE 4 OF 7 - TOTAL CSV ROWS WRITTEN TO PROJ-FILE ACROSS             
119900*    EVERY PROCESSED GOAL - ONE ROW PER PROJECTION MONTH, NOT             
120000*    ONE PER GOAL.                                                        
120100     MOVE 'PROJECTION ROWS WRITTEN' TO RPT-TOT-LABEL.                     
120200     MOVE WS-PROJ-ROWS-WRITTEN  TO WS-COUNT-EDIT.                         
120300     MOVE WS-COUNT-EDIT         TO RPT-TOT-VALUE.                         
120400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL-LINE.                     
120500*    LINE 5 OF 7 - GRAND TOTAL OF EVERY GOAL'S PROJECTED FINAL            
120600*    VALUE, ACCUMULATED BY 400-BUILD-INSIGHTS AS EACH GOAL                
120700*    FINISHES.                                                            
120800     MOVE 'SUM OF FINAL VALUES' TO RPT-TOT-LABEL.                         
120900     MOVE WS-SUM-FINAL-VALUE    TO WS-DOLLAR-AMT.                         
121000     STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                                  
121100            DELIMITED BY SIZE INTO RPT-TOT-VALUE.                         
121200     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL-LINE.                     
121300*    LINE 6 OF 7 - GRAND TOTAL OF CONTRIBUTIONS ACROSS ALL                
121400*    PROCESSED GOALS OVER THEIR FULL TIME HORIZONS.                       
121500     MOVE 'SUM OF CONTRIBUTIONS' TO RPT-TOT-LABEL.                        
121600     MOVE WS-SUM-TOTAL-CONTRIB  TO WS-DOLLAR-AMT.                         
121700     STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                                  
121800            DELIMITED BY SIZE INTO RPT-TOT-VALUE.                         
121900     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL-LINE.                     
122000*    LINE 7 OF 7 - GRAND TOTAL OF INTEREST EARNED ACROSS ALL              
122100*    PROCESSED GOALS - THE LAST LINE OF THE PRINTED REPORT.               
122200     MOVE 'SUM OF INTEREST'     TO RPT-TOT-LABEL.                         
122300     MOVE WS-SUM-TOTAL-INTEREST TO WS-DOLLAR-AMT.                         
122400     STRING WS-DOLLAR-SIGN WS-DOLLAR-AMT                                  
122500            DELIMITED BY SIZE INTO RPT-TOT-VALUE.                         
122600     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL-LINE.                     
122700 850-EXIT.                                                                
122800     EXIT.                                                                
122900                                                                          
123000******************************************************************        
123100* 900-CLOSE-FILES - CLOSE ALL FIVE FILES, LAST THING BEFORE               
123200* STOP RUN                                                                
123300******************************************************************        
123400 900-CLOSE-FILES.                                                         
123500*    CLOSED IN THE SAME ORDER THEY WERE OPENED IN 700-OPEN-FILES -        
123600*    NO PARTICULAR CLOSE ORDER IS REQUIRED FOR LINE SEQUENTIAL            
123700*    FILES, BUT THE SHOP KEEPS OPEN/CLOSE PAIRS IN THE SAME               
123800*    SEQUENCE AS A MATTER OF HABIT.                                       
123900*    A MISSING CLOSE HERE WOULD LEAVE THE LAST OUTPUT BLOCK               
124000*    UNFLUSHED ON SOME COMPILERS, SO ALL FIVE ARE LISTED EVEN             
124100*    THOUGH ONLY GOALS-FILE WAS EVER OPENED FOR INPUT.                    
124200     CLOSE GOALS-FILE.                                                    
124300     CLOSE PROJ-FILE.                                                     
124400     CLOSE INSIGHT-FILE.                                                  
124500     CLOSE REJECT-FILE.                                                   
124600     CLOSE REPORT-FILE.                                                   
124700*    RUN IS OVER - CONTROL RETURNS TO 000-MAIN-PARA FOR THE               
124800*    FINAL STOP RUN, NOTHING FURTHER HAPPENS IN THIS PROGRAM.             
124900 900-EXIT.                                                                
125000     EXIT.                                                                
125100                                                                          
