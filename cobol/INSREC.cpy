000100******************************************************************        
000200*                                                                         
000300*  INSREC    -  INSIGHTS-RECORD  -  PER-GOAL PROJECTION INSIGHTS          
000400*                                                                         
000500*  ONE OCCURRENCE PER PROCESSED GOAL.  BUILT BY GOALINS FROM THE          
000600*  FINAL-MONTH PROJECTION ROW, THE REQUIRED-CONTRIBUTION CALC AND         
000700*  THE COMPLETION-PROBABILITY SIMULATION; WRITTEN BY GOALPROJ.            
000800*                                                                         
000900*  MAINTENANCE                                                            
001000*  -----------                                                            
001100*  1994-11-02  RSK  ORIGINAL COPYBOOK FOR PLANWISE GOAL BATCH.            
001200*  1999-07-08  RSK  ADDED IN-COMPLETION-PROB - SIMULATION MODULE          
001300*                   INSTALLED PER REQUEST PW-0299.                        
001400*                                                                         
001500******************************************************************        
001600 01  INSIGHTS-RECORD.                                                     
001700     05  IN-GOAL-ID                  PIC 9(10).                           
001800     05  IN-REQD-MONTHLY-CONTRIB     PIC S9(17)V99.                       
001900     05  IN-PROJ-FINAL-VALUE         PIC S9(17)V99.                       
002000     05  IN-INFL-ADJ-FINAL-VALUE     PIC S9(17)V99.                       
002100     05  IN-PROJ-GROWTH              PIC S9(17)V99.                       
002200     05  IN-TOTAL-CONTRIB            PIC S9(17)V99.                       
002300     05  IN-TOTAL-INTEREST           PIC S9(17)V99.                       
002400     05  IN-COMPLETION-PROB          PIC 9(3)V99.                         
002500     05  FILLER                      PIC X(20).                           
