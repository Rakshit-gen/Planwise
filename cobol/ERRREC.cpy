000100******************************************************************        
000200*                                                                         
000300*  ERRREC    -  ERROR-RECORD  -  REJECTED GOAL VALIDATION MESSAGE         
000400*                                                                         
000500*  ONE OCCURRENCE PER FAILED VALIDATION RULE.  A REJECTED GOAL            
000600*  MAY PRODUCE SEVERAL OF THESE - ALL FAILING RULES ARE REPORTED,         
000700*  NOT JUST THE FIRST ONE FOUND.  WRITTEN BY GOALPROJ.                    
000800*                                                                         
000900*  MAINTENANCE                                                            
001000*  -----------                                                            
001100*  1994-11-02  RSK  ORIGINAL COPYBOOK FOR PLANWISE GOAL BATCH.            
001200*                                                                         
001300******************************************************************        
001400 01  ERROR-RECORD.                                                        
001500     05  ER-GOAL-ID                  PIC 9(10).                           
001600     05  ER-FIELD                    PIC X(20).                           
001700     05  ER-MESSAGE                  PIC X(60).                           
001800     05  FILLER                      PIC X(20).                           
